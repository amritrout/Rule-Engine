000100* **++ Area del record dati da vagliare contro la regola (CTX)            
000200 01 CTX-RECORD.                                                           
000300   03 CTX-RECORD-ID            PIC 9(9) COMP.                             
000400   03 ATTR-COUNT                PIC 9(2) COMP.                            
000500   03 ATTR-TB.                                                            
000600     05 ATTR-EL OCCURS 0 TO 99                                            
000700                DEPENDING ON ATTR-COUNT.                                  
000800       10 ATTR-NAME             PIC X(30).                                
000900       10 ATTR-IS-NUMERIC       PIC X(1).                                 
001000         88 ATTR-NUMERIC            VALUE 'Y'.                            
001100         88 ATTR-NOT-NUMERIC        VALUE 'N'.                            
001200       10 ATTR-NUM-VALUE        PIC S9(9).                                
001300       10 ATTR-STR-VALUE        PIC X(30).                                
