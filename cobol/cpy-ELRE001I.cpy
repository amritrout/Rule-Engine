000100* **++ Area input per la valutazione ricorsiva di un nodo AST             
000200 01 EVAL-:X:-IN.                                                          
000300   03 EVAL-:X:-NODE-IDX        PIC 9(3) COMP.                             
000400   03 FILLER                   PIC X(05).                                 
