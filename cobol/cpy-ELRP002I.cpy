000100* **++ Area input per lo scan ricorsivo di un frammento regola            
000200 01 RULE-FRAG-:X:-IN.                                                     
000300   03 RULE-FRAG-:X:-TEXT.                                                 
000400     05 RULE-FRAG-:X:-LEN       PIC 9(3) COMP.                            
000500     05 RULE-FRAG-:X:-DATA      PIC X(200).                               
