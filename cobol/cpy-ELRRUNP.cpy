000100* **++ ELRBATCH RUN CONTROL PARAMETERS COPYBOOK                           
000200*                                                                         
000300 01 RUNP.                                                                 
000400   03 RUNP-MODE                PIC X(1).                                  
000500     88 RUNP-MODE-CREATE           VALUE 'C'.                             
000600     88 RUNP-MODE-COMBINE          VALUE 'M'.                             
000700     88 RUNP-MODE-EVALUATE         VALUE 'E'.                             
000800   03 RUNP-RULE-ID              PIC 9(9).                                 
000900   03 RUNP-COMBINE-COUNT        PIC 9(3).                                 
001000   03 FILLER                    PIC X(20).                                
