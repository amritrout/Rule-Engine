000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. ELRP001.                                                     
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  DATA PROCESSING DIVISION - BATCH SYSTEMS.                 
000600 DATE-WRITTEN.  12/03/1988.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*----------------------------------------------------------------         
001000* ELRP001                                                                 
001100* **++ entry point per il parsing di una regola di eleggibilita'.         
001200* ripulisce la stringa e lancia la scansione ricorsiva OR/AND/            
001300* condizione in ELRP002, producendo la tabella AST appiattita.            
001400*----------------------------------------------------------------         
001500* CHANGE LOG                                                              
001600* ----------------------------------------------------------------        
001700* 1988-03-12 ALA ELR-0001 PROGRAMMA ORIGINALE - PARSE ENTRY POINT         
001800* 1988-03-19 ALA ELR-0004 STRIP SPAZI PRIMA DELLA SOSTITUZIONE TOK        
001900* 1988-07-02 ALA ELR-0012 GESTIONE REGOLE VUOTE (LUNGHEZZA ZERO)          
002000* 1989-02-14 DGN ELR-0031 CORRETTO OVERFLOW SU RULE-STRING > 200          
002100* 1990-05-30 DGN ELR-0047 AGGIUNTO CHECK-CALL-RESULT SU ELRP002           
002200* 1991-11-08 MTR ELR-0063 ALLINEATA AREA RSLT AL NUOVO LAYOUT             
002300* 1993-01-22 MTR ELR-0071 TOKEN REPLACE ESTESO A MINUSCOLE RIFIUTA        
002400*            MTR            (LE REGOLE RESTANO SOLO MAIUSCOLE)            
002500* 1994-09-09 PLC ELR-0088 RIVISTA STRIP-WHITESPACE PER TAB EMBEDDE        
002600* 1996-04-17 PLC ELR-0102 NOTE SU PRECEDENZA OR/AND IN COMMENTO           
002700* 1998-10-05 PLC ELR-0119 VERIFICA Y2K - NESSUN CAMPO DATA PRESENT        
002800* 1999-01-11 PLC ELR-0120 CHIUSURA VERIFICA Y2K - OK                      
002900* 2000-06-20 SVN ELR-0138 ADEGUATO A TABELLA AST CON ROOT EXPLICIT        
003000* 2002-02-27 SVN ELR-0151 RIVISTA GOBACK SU ERRORE DI LUNGHEZZA           
003100* 2003-11-14 SVN ELR-0159 AGGIUNTA POSIZIONE/LUNGHEZZA A RSLT SU          
003200*            SVN            ERRORE DI CALL E REGOLA VUOTA                 
003300* 2004-03-08 MTR ELR-0401 STRIP-WHITESPACE SCOMPOSTA IN PARAGRAFO         
003400*            MTR            STRIP-ONE-CHAR PER TOGLIERE IL PERFORM        
003500*            MTR            IN-LINE (STD. REPARTO)                        
003600*----------------------------------------------------------------         
003700 ENVIRONMENT DIVISION.                                                    
003800*                                                                         
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.    IBM-370.                                             
004100 OBJECT-COMPUTER.    IBM-370.                                             
004200 SPECIAL-NAMES.                                                           
004300     CLASS WS-BLANK-VALID IS SPACE.                                       
004400*                                                                         
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700**                                                                        
004800 DATA DIVISION.                                                           
004900**                                                                        
005000 FILE SECTION.                                                            
005100**                                                                        
005200 WORKING-STORAGE SECTION.                                                 
005300*                                                                         
005400 01 WK-LITERALS.                                                          
005500   03 CC-AND-TOKEN             PIC X(3)  VALUE 'AND'.                     
005600   03 CC-OR-TOKEN              PIC X(2)  VALUE 'OR'.                      
005700   03 CC-AND-SYMBOL            PIC X(2)  VALUE '&&'.                      
005800   03 CC-OR-SYMBOL             PIC X(2)  VALUE '||'.                      
005900   03 CC-SCAN-PGM              PIC X(8)  VALUE 'ELRP002'.                 
006000*                                                                         
006100 01 WK-COUNTERS.                                                          
006200   03 SRC-IDX                 PIC 9(3) COMP VALUE ZERO.                   
006300   03 OUT-LEN                 PIC 9(3) COMP VALUE ZERO.                   
006400*                                                                         
006500 01 WK-ERRMSG-AREA.                                                       
006600   03 ERR-RULE-LEN-D          PIC 9(3).                                   
006700   03 ERR-RULE-LEN-X REDEFINES ERR-RULE-LEN-D                             
006800                               PIC X(3).                                  
006900   03 ERR-OUT-LEN-D           PIC 9(3).                                   
007000   03 ERR-OUT-LEN-X REDEFINES ERR-OUT-LEN-D                               
007100                               PIC X(3).                                  
007200   03 ERR-SRC-IDX-D           PIC 9(3).                                   
007300   03 ERR-SRC-IDX-X REDEFINES ERR-SRC-IDX-D                               
007400                               PIC X(3).                                  
007500*                                                                         
007600 01 WK-CLEAN-AREA.                                                        
007700   03 WK-CLEAN-TEXT            PIC X(200) VALUE SPACE.                    
007800   03 FILLER                   PIC X(004).                                
007900*                                                                         
008000 LOCAL-STORAGE SECTION.                                                   
008100 01 LS-WORK.                                                              
008200   03 ONE-CHAR                 PIC X(1).                                  
008300   03 FILLER                   PIC X(003).                                
008400*                                                                         
008500 LINKAGE SECTION.                                                         
008600 COPY ELRP002I REPLACING ==:X:== BY ==C==.                                
008700 COPY ELRP002O REPLACING ==:X:== BY ==C==.                                
008800 COPY ELRRSLT.                                                            
008900*                                                                         
009000 PROCEDURE DIVISION USING RULE-FRAG-C-IN                                  
009100                          AST-C-OUT                                       
009200                          RSLT.                                           
009300*                                                                         
009400 BEGIN.                                                                   
009500     MOVE ZERO                           TO RSLT-RESULT.                  
009600     MOVE ZERO                           TO NODE-C-TOT.                   
009700     MOVE ZERO                           TO NODE-C-ROOT.                  
009800                                                                          
009900     IF RULE-FRAG-C-LEN EQUAL ZERO                                ELR0012 
010000        PERFORM RAISE-EMPTY-RULE-ERROR                                    
010100     ELSE                                                                 
010200        PERFORM STRIP-WHITESPACE                                          
010300        PERFORM REPLACE-BOOLEAN-TOKENS                                    
010400        PERFORM CALL-SCAN-ROUTINE                                 ELR0047 
010500     END-IF.                                                              
010600                                                                          
010700     GOBACK.                                                              
010800*                                                                         
010900* rimuove tutti gli spazi dalla stringa regola, come nella                
011000* fonte originale (parseExpression: replaceAll whitespace)                
011100 STRIP-WHITESPACE.                                                        
011200     MOVE SPACE                          TO WK-CLEAN-TEXT.                
011300     MOVE ZERO                           TO OUT-LEN.                      
011400     PERFORM STRIP-ONE-CHAR THRU STRIP-ONE-CHAR-EXIT                      
011500        VARYING SRC-IDX FROM 1 BY 1                                       
011600        UNTIL SRC-IDX > RULE-FRAG-C-LEN.                                  
011700     MOVE WK-CLEAN-TEXT                  TO RULE-FRAG-C-DATA.             
011800     MOVE OUT-LEN                         TO RULE-FRAG-C-LEN.             
011900                                                                          
012000* esamina un carattere della regola grezza e lo riporta nell'area         
012100* di lavoro solo se non e' uno spazio (un passo del ciclo sopra)          
012200 STRIP-ONE-CHAR.                                                          
012300     MOVE RULE-FRAG-C-DATA (SRC-IDX:1) TO ONE-CHAR.                       
012400     IF ONE-CHAR IS NOT WS-BLANK-VALID                                    
012500        ADD 1                          TO OUT-LEN                         
012600        MOVE ONE-CHAR    TO WK-CLEAN-TEXT (OUT-LEN:1)                     
012700     END-IF.                                                              
012800 STRIP-ONE-CHAR-EXIT.                                                     
012900     EXIT.                                                                
013000*                                                                         
013100* sostituzione testuale AND->&& e OR->|| (rappresentazione                
013200* di lavoro interna soltanto - la tabella AST mantiene                    
013300* i codici operatore AND/OR)                                              
013400 REPLACE-BOOLEAN-TOKENS.                                                  
013500     INSPECT RULE-FRAG-C-DATA (1:RULE-FRAG-C-LEN)                         
013600             REPLACING ALL CC-AND-TOKEN BY CC-AND-SYMBOL                  
013700     INSPECT RULE-FRAG-C-DATA (1:RULE-FRAG-C-LEN)                         
013800             REPLACING ALL CC-OR-TOKEN  BY CC-OR-SYMBOL.                  
013900*                                                                         
014000 CALL-SCAN-ROUTINE.                                                       
014100     CALL CC-SCAN-PGM USING RULE-FRAG-C-IN AST-C-OUT RSLT                 
014200              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
014300          NOT ON EXCEPTION CONTINUE                                       
014400     END-CALL.                                                            
014500*                                                                         
014600* --- INPUT ERRORS ---                                                    
014700 RAISE-EMPTY-RULE-ERROR.                                                  
014800     MOVE 10                             TO RSLT-RESULT.                  
014900     MOVE 'Rule string is empty'          TO RSLT-DESCRIPTION.            
015000     MOVE RULE-FRAG-C-LEN                TO ERR-RULE-LEN-D.               
015100     MOVE ERR-RULE-LEN-X                 TO RSLT-POSITION.                
015200     GOBACK.                                                              
015300*                                                                         
015400* --- RUNTIME ERRORS ---                                                  
015500 RAISE-CALL-ERROR.                                                        
015600     MOVE 11                             TO RSLT-RESULT.                  
015700     MOVE OUT-LEN                        TO ERR-OUT-LEN-D.                
015800     MOVE SRC-IDX                        TO ERR-SRC-IDX-D.                
015900     STRING 'CALL for program '           DELIMITED BY SIZE               
016000            CC-SCAN-PGM                   DELIMITED BY SIZE               
016100            ' raised an exception'        DELIMITED BY SIZE               
016200            ' at src idx '                DELIMITED BY SIZE               
016300            ERR-SRC-IDX-X                 DELIMITED BY SIZE               
016400            ' out len '                   DELIMITED BY SIZE               
016500            ERR-OUT-LEN-X                 DELIMITED BY SIZE               
016600       INTO RSLT-DESCRIPTION.                                             
016700     GOBACK.                                                              
