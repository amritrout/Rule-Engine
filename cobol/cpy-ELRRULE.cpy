000100* **++ Area per la regola di eleggibilita' persistita                     
000200 01 RULE-RECORD.                                                          
000300   03 RULE-ID                 PIC 9(9).                                   
000400   03 RULE-STRING              PIC X(200).                                
000500   03 RULE-DESCRIPTION         PIC X(100).                                
000600   03 FILLER                   PIC X(010).                                
