000100* **++ Area output per lo scan ricorsivo - tabella AST appiattita         
000200 01 AST-:X:-OUT.                                                          
000300   03 NODE-:X:-ROOT            PIC 9(3) COMP.                             
000400   03 NODE-:X:-TOT             PIC 9(3) COMP.                             
000500   03 NODE-:X:-TB.                                                        
000600     05 NODE-:X:-EL OCCURS 0 TO 200                                       
000700                    DEPENDING ON NODE-:X:-TOT.                            
000800       10 NODE-:X:-INDEX       PIC 9(3).                                  
000900       10 NODE-:X:-TYPE        PIC X(8).                                  
001000       10 NODE-:X:-OPERATOR    PIC X(3).                                  
001100       10 NODE-:X:-VARIABLE    PIC X(30).                                 
001200       10 NODE-:X:-VALUE       PIC X(30).                                 
001300       10 NODE-:X:-LEFT-IDX    PIC 9(3).                                  
001400       10 NODE-:X:-RIGHT-IDX   PIC 9(3).                                  
