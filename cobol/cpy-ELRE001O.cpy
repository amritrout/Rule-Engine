000100* **++ Area output per la valutazione ricorsiva di un nodo AST            
000200 01 EVAL-:X:-OUT.                                                         
000300   03 EVAL-:X:-PASS-FLAG       PIC X(1).                                  
000400     88 EVAL-:X:-PASSED             VALUE 'Y'.                            
000500     88 EVAL-:X:-NOT-PASSED         VALUE 'N'.                            
000600   03 FILLER                   PIC X(05).                                 
