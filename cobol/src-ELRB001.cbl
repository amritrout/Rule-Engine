000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ELRB001.                                                     
000300 AUTHOR.        ALAIMO.                                                   
000400 INSTALLATION.  DATA PROCESSING DIVISION - BATCH SYSTEMS.                 
000500 DATE-WRITTEN.  09/19/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      INTERNAL USE ONLY.                                        
000800*----------------------------------------------------------------         
000900* ELRB001                                                                 
001000* **++ job batch principale del sottosistema regole di                    
001100* eleggibilita'.  In base al codice di modo letto dall'area               
001200* di controllo lancia una delle tre azioni: creazione di una              
001300* singola regola (parse), combinazione di N regole in una sola,           
001400* o valutazione di una regola contro il file dati, scrivendo              
001500* un risultato per record e il totale di controllo finale.                
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800* ----------------------------------------------------------------        
001900* 1988-09-19 ALA ELR-0002 PROGRAMMA ORIGINALE - SOLO MODO CREATE          
002000* 1988-10-03 ALA ELR-0005 AGGIUNTO MODO EVALUATE E FILE RISULTATI         
002100* 1989-01-27 ALA ELR-0009 AGGIUNTO MODO COMBINE (ELRC001)                 
002200* 1989-06-11 DGN ELR-0033 TOTALE DI CONTROLLO SU FILE RISULTATI           
002300* 1990-08-22 DGN ELR-0052 GESTIONE EOF SU DATA-FILE RIVISTA               
002400* 1992-03-02 MTR ELR-0066 ALLINEATA AREA RSLT AL NUOVO LAYOUT             
002500* 1993-09-14 MTR ELR-0076 SCARTO REGOLE SENZA AST (RSLT-RESULT)           
002600* 1995-02-08 PLC ELR-0093 RIVISTA LETTURA ATTRIBUTI A LUNGHEZZA           
002700* PLC            VARIABILE SU DATA-FILE                                   
002800* 1997-07-30 PLC ELR-0110 NOTE SU ORDINE RECORD RISULTATI = ORDINE        
002900* PLC            RECORD DATI (VEDI BATCH FLOW)                            
003000* 1998-11-16 PLC ELR-0121 VERIFICA Y2K - RUNP-RULE-ID E CONTATORI         
003100* PLC            SONO NUMERICI, NESSUN CAMPO DATA PRESENTE                
003200* 1999-01-19 PLC ELR-0122 CHIUSURA VERIFICA Y2K - OK                      
003300* 2000-09-05 SVN ELR-0140 ADEGUATO A TABELLA AST CON ROOT EXPLICIT        
003400* 2003-11-14 SVN ELR-0161 AGGIUNTA POSIZIONE A RSLT SU ERRORE DI          
003500* SVN            CALL NEI TRE MODI                                        
003600* 2004-03-08 MTR ELR-0407 TUTTI I CICLI IN-LINE SCOMPOSTI IN              
003700* 2004-03-08 MTR ELR-0407 PARAGRAFI SEPARATI (PERFORM...THRU) -           
003800* 2004-03-08 MTR ELR-0407 NIENTE PIU' PERFORM IN-LINE (STD REP.)          
003900* 2004-03-08 MTR ELR-0408 RULES-REC/RUNP ERANO RIDEFINITI IN-LINE         
004000* 2004-03-08 MTR ELR-0408 INVECE DI RICHIAMARE I COPY UFFICIALI -         
004100* 2004-03-08 MTR ELR-0408 ORA FD RULES-FILE USA COPY ELRRULE E            
004200* 2004-03-08 MTR ELR-0408 WORKING-STORAGE USA COPY ELRRUNP                
004300* 2004-03-08 MTR ELR-0409 RUN-EVALUATE-MODE NON CONTROLLAVA PIU'          
004400* 2004-03-08 MTR ELR-0409 RSLT-RESULT DOPO CALL-EVAL-ROUTINE - UN         
004500* 2004-03-08 MTR ELR-0409 ATTRIBUTO MANCANTE VENIVA SCRITTO COME          
004600* 2004-03-08 MTR ELR-0409 UN NORMALE ESITO NEGATIVO. ORA IL RECORD        
004700* 2004-03-08 MTR ELR-0409 VIENE SEGNALATO IN ERRORE (FLAG = 'E')          
004800*----------------------------------------------------------------         
004900 ENVIRONMENT DIVISION.                                                    
005000*                                                                         
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.    IBM-370.                                             
005300 OBJECT-COMPUTER.    IBM-370.                                             
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600*                                                                         
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT RUNCTL-FILE   ASSIGN TO RUNCTL                                
006000            FILE STATUS IS RUNCTL-FS.                                     
006100     SELECT RULES-FILE    ASSIGN TO RULESIN                               
006200            FILE STATUS IS RULES-FS.                                      
006300     SELECT DATA-FILE     ASSIGN TO DATAIN                                
006400            FILE STATUS IS DATA-FS.                                       
006500     SELECT RESULTS-FILE  ASSIGN TO RESLTOUT                              
006600            FILE STATUS IS RESULTS-FS.                                    
006700     SELECT COMBINED-FILE ASSIGN TO COMBOUT                               
006800            FILE STATUS IS COMBINED-FS.                                   
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300 FD  RUNCTL-FILE                                                          
007400     RECORDING MODE IS F.                                                 
007500 01  RUNCTL-REC.                                                          
007600     03  RC-MODE                 PIC X(1).                                
007700     03  RC-RULE-ID               PIC 9(9).                               
007800     03  RC-COMBINE-COUNT         PIC 9(3).                               
007900     03  FILLER                   PIC X(037).                             
008000*                                                                         
008100 FD  RULES-FILE                                                           
008200     RECORDING MODE IS F.                                                 
008300     COPY ELRRULE.                                                        
008400*                                                                         
008500 FD  DATA-FILE                                                            
008600     RECORDING MODE IS F.                                                 
008700 01  DATA-REC.                                                            
008800     03  DF-RECORD-ID             PIC 9(9).                               
008900     03  DF-ATTR-COUNT            PIC 9(2).                               
009000     03  DF-ATTR-TB.                                                      
009100         05  DF-ATTR-EL OCCURS 0 TO 99                                    
009200                        DEPENDING ON DF-ATTR-COUNT.                       
009300             10  DF-ATTR-NAME         PIC X(30).                          
009400             10  DF-ATTR-IS-NUMERIC   PIC X(1).                           
009500             10  DF-ATTR-NUM-VALUE    PIC S9(9).                          
009600             10  DF-ATTR-STR-VALUE    PIC X(30).                          
009700*                                                                         
009800 FD  RESULTS-FILE                                                         
009900     RECORDING MODE IS F.                                                 
010000 01  RESULT-DETAIL-REC.                                                   
010100     03  RD-RECORD-ID             PIC 9(9).                               
010200     03  RD-RULE-ID               PIC 9(9).                               
010300     03  RD-PASS-FLAG             PIC X(1).                               
010400     03  RD-DESCRIPTION           PIC X(100).                             
010500     03  FILLER                   PIC X(013).                             
010600 01  RESULT-TOTAL-REC.                                                    
010700     03  RT-LITERAL               PIC X(020).                             
010800     03  RT-PROCESSED-D           PIC 9(7).                               
010900     03  RT-PASSED-D              PIC 9(7).                               
011000     03  FILLER                   PIC X(098).                             
011100*                                                                         
011200 FD  COMBINED-FILE                                                        
011300     RECORDING MODE IS F.                                                 
011400 01  COMBINED-REC.                                                        
011500     03  CR-RULE-STRING           PIC X(200).                             
011600     03  FILLER                   PIC X(010).                             
011700*                                                                         
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000 01  WK-LITERALS.                                                         
012100     03  CC-PARSE-PGM             PIC X(8)  VALUE 'ELRP001'.              
012200     03  CC-COMBINE-PGM           PIC X(8)  VALUE 'ELRC001'.              
012300     03  CC-EVAL-PGM              PIC X(8)  VALUE 'ELRE001'.              
012400     03  WL-TOTALS-LITERAL        PIC X(20)                               
012500                                  VALUE 'CONTROL TOTALS'.                 
012600*                                                                         
012700 01  WK-COUNTERS.                                                         
012800     03  RL-IDX                   PIC 9(2) COMP VALUE ZERO.               
012900     03  DA-IDX                   PIC 9(2) COMP VALUE ZERO.               
013000     03  REC-PROCESSED-CTR        PIC 9(7) COMP VALUE ZERO.               
013100     03  REC-PASSED-CTR           PIC 9(7) COMP VALUE ZERO.               
013200*                                                                         
013300 01  WK-ERRMSG-AREA.                                                      
013400     03  ERR-RULE-ID-D            PIC 9(9).                               
013500     03  ERR-RULE-ID-X REDEFINES ERR-RULE-ID-D                            
013600                                  PIC X(9).                               
013700     03  ERR-RECORD-ID-D          PIC 9(9).                               
013800     03  ERR-RECORD-ID-X REDEFINES ERR-RECORD-ID-D                        
013900                                  PIC X(9).                               
014000     03  ERR-RL-IDX-D             PIC 9(2).                               
014100     03  ERR-RL-IDX-X REDEFINES ERR-RL-IDX-D                              
014200                                  PIC X(2).                               
014300*                                                                         
014400 01  LEN-SCAN-WORK.                                                       
014500     03  LEN-SCAN-TEXT            PIC X(200).                             
014600     03  LEN-SCAN-RESULT          PIC 9(3) COMP.                          
014700*                                                                         
014800 01  WK-FILE-STATUSES.                                                    
014900     03  RUNCTL-FS                PIC X(2).                               
015000         88  RUNCTL-OK                VALUE '00'.                         
015100         88  RUNCTL-EOF                VALUE '10'.                        
015200     03  RULES-FS                 PIC X(2).                               
015300         88  RULES-OK                 VALUE '00'.                         
015400         88  RULES-EOF                 VALUE '10'.                        
015500     03  DATA-FS                  PIC X(2).                               
015600         88  DATA-OK                   VALUE '00'.                        
015700         88  DATA-EOF                   VALUE '10'.                       
015800     03  RESULTS-FS               PIC X(2).                               
015900         88  RESULTS-OK                VALUE '00'.                        
016000     03  COMBINED-FS              PIC X(2).                               
016100         88  COMBINED-OK               VALUE '00'.                        
016200*                                                                         
016300 01  AST-C-OUT.                                                           
016400     03  NODE-C-ROOT              PIC 9(3) COMP.                          
016500     03  NODE-C-TOT               PIC 9(3) COMP.                          
016600     03  NODE-C-TB.                                                       
016700         05  NODE-C-EL OCCURS 0 TO 200                                    
016800                       DEPENDING ON NODE-C-TOT.                           
016900             10  NODE-C-INDEX         PIC 9(3).                           
017000             10  NODE-C-TYPE          PIC X(8).                           
017100             10  NODE-C-OPERATOR      PIC X(3).                           
017200             10  NODE-C-VARIABLE      PIC X(30).                          
017300             10  NODE-C-VALUE         PIC X(30).                          
017400             10  NODE-C-LEFT-IDX      PIC 9(3).                           
017500             10  NODE-C-RIGHT-IDX     PIC 9(3).                           
017600*                                                                         
017700 01  RULE-FRAG-C-IN.                                                      
017800     03  RULE-FRAG-C-TEXT.                                                
017900         05  RULE-FRAG-C-LEN          PIC 9(3) COMP.                      
018000         05  RULE-FRAG-C-DATA         PIC X(200).                         
018100*                                                                         
018200 01  RULE-LIST-IN.                                                        
018300     03  RULE-LIST-TOT            PIC 9(2) COMP.                          
018400     03  RULE-LIST-TB.                                                    
018500         05  RULE-LIST-EL OCCURS 0 TO 20                                  
018600                          DEPENDING ON RULE-LIST-TOT.                     
018700             10  RULE-LIST-LEN        PIC 9(3) COMP.                      
018800             10  RULE-LIST-TEXT       PIC X(200).                         
018900*                                                                         
019000 01  COMBINED-OUT.                                                        
019100     03  COMBINED-LEN             PIC 9(3) COMP.                          
019200     03  COMBINED-TEXT            PIC X(200).                             
019300*                                                                         
019400 01  CTX-RECORD.                                                          
019500     03  CTX-RECORD-ID            PIC 9(9) COMP.                          
019600     03  ATTR-COUNT               PIC 9(2) COMP.                          
019700     03  ATTR-TB.                                                         
019800         05  ATTR-EL OCCURS 0 TO 99                                       
019900                     DEPENDING ON ATTR-COUNT.                             
020000             10  ATTR-NAME            PIC X(30).                          
020100             10  ATTR-IS-NUMERIC      PIC X(1).                           
020200                 88  ATTR-NUMERIC         VALUE 'Y'.                      
020300                 88  ATTR-NOT-NUMERIC     VALUE 'N'.                      
020400             10  ATTR-NUM-VALUE       PIC S9(9).                          
020500             10  ATTR-STR-VALUE       PIC X(30).                          
020600*                                                                         
020700 01  EVAL-C-IN.                                                           
020800     03  EVAL-C-NODE-IDX          PIC 9(3) COMP.                          
020900     03  FILLER                   PIC X(05).                              
021000*                                                                         
021100 01  EVAL-C-OUT.                                                          
021200     03  EVAL-C-PASS-FLAG         PIC X(1).                               
021300         88  EVAL-C-PASSED            VALUE 'Y'.                          
021400         88  EVAL-C-NOT-PASSED        VALUE 'N'.                          
021500     03  FILLER                   PIC X(05).                              
021600*                                                                         
021700 01  RSLT.                                                                
021800     03  RSLT-RESULT              PIC 9(2).                               
021900     03  RSLT-DESCRIPTION         PIC X(100).                             
022000     03  RSLT-POSITION            PIC X(50).                              
022100*                                                                         
022200 COPY ELRRUNP.                                                            
022300*                                                                         
022400 LOCAL-STORAGE SECTION.                                                   
022500 01  LS-WORK.                                                             
022600     03  LS-ONE-RULE-OK           PIC X(1).                               
022700         88  ONE-RULE-PARSED-OK       VALUE 'Y'.                          
022800     03  FILLER                   PIC X(03).                              
022900*                                                                         
023000 PROCEDURE DIVISION.                                                      
023100*                                                                         
023200 MAIN.                                                                    
023300     PERFORM OPEN-BATCH-FILES.                                            
023400     PERFORM READ-RUNCTL-FILE.                                            
023500     EVALUATE TRUE                                                        
023600         WHEN RUNP-MODE-CREATE                                            
023700              PERFORM RUN-CREATE-MODE                                     
023800         WHEN RUNP-MODE-COMBINE                                           
023900              PERFORM RUN-COMBINE-MODE                                    
024000         WHEN RUNP-MODE-EVALUATE                                          
024100              PERFORM RUN-EVALUATE-MODE                                   
024200         WHEN OTHER                                                       
024300              PERFORM RAISE-BAD-MODE-ERROR                                
024400     END-EVALUATE.                                                        
024500     PERFORM CLOSE-BATCH-FILES.                                           
024600     GOBACK.                                                              
024700*                                                                         
024800* apre solo i file richiesti dal modo corrente; i file non                
024900* assegnati al modo restano chiusi per l'intera durata del job            
025000 OPEN-BATCH-FILES.                                                        
025100     OPEN INPUT RUNCTL-FILE.                                              
025200     IF NOT RUNCTL-OK                                                     
025300        PERFORM RAISE-OPEN-ERROR                                          
025400     END-IF.                                                              
025500*                                                                         
025600 READ-RUNCTL-FILE.                                                        
025700     READ RUNCTL-FILE.                                                    
025800     IF NOT RUNCTL-OK                                                     
025900        PERFORM RAISE-OPEN-ERROR                                          
026000     END-IF.                                                              
026100     MOVE RC-MODE                        TO RUNP-MODE.                    
026200     MOVE RC-RULE-ID                     TO RUNP-RULE-ID.                 
026300     MOVE RC-COMBINE-COUNT               TO RUNP-COMBINE-COUNT.           
026400     CLOSE RUNCTL-FILE.                                                   
026500*                                                                         
026600 CLOSE-BATCH-FILES.                                                       
026700     CONTINUE.                                                            
026800*                                                                         
026900* --- MODO CREATE: legge una sola regola testuale dal file                
027000* regole, la fa analizzare da ELRP001 e non produce altro output          
027100* oltre alla diagnosi su RSLT; nessun file dati viene letto               
027200 RUN-CREATE-MODE.                                                         
027300     OPEN INPUT RULES-FILE.                                               
027400     IF NOT RULES-OK                                                      
027500        PERFORM RAISE-OPEN-ERROR                                          
027600     END-IF.                                                              
027700     READ RULES-FILE.                                                     
027800     IF NOT RULES-OK                                                      
027900        PERFORM RAISE-READ-ERROR                                          
028000     ELSE                                                                 
028100        PERFORM BUILD-RULE-FRAG-FROM-REC                                  
028200        PERFORM CALL-PARSE-ROUTINE                                        
028300        IF RSLT-RESULT EQUAL ZERO                                         
028400           MOVE 'Y'                         TO LS-ONE-RULE-OK             
028500        END-IF                                                            
028600     END-IF.                                                              
028700     CLOSE RULES-FILE.                                                    
028800*                                                                         
028900* --- MODO COMBINE: legge RUNP-COMBINE-COUNT regole dal file              
029000* regole, le passa in blocco a ELRC001 e scrive la regola                 
029100* combinata risultante sul file di uscita combinato                       
029200 RUN-COMBINE-MODE.                                                        
029300     OPEN INPUT RULES-FILE.                                               
029400     IF NOT RULES-OK                                                      
029500        PERFORM RAISE-OPEN-ERROR                                          
029600     END-IF.                                                              
029700     OPEN OUTPUT COMBINED-FILE.                                           
029800     IF NOT COMBINED-OK                                                   
029900        PERFORM RAISE-OPEN-ERROR                                          
030000     END-IF.                                                              
030100     MOVE RUNP-COMBINE-COUNT             TO RULE-LIST-TOT.                
030200     PERFORM READ-ONE-RULE-FOR-LIST THRU                                  
030300        READ-ONE-RULE-FOR-LIST-EXIT                                       
030400        VARYING RL-IDX FROM 1 BY 1                                        
030500        UNTIL RL-IDX > RULE-LIST-TOT.                                     
030600     PERFORM CALL-COMBINE-ROUTINE.                                        
030700     IF RSLT-RESULT EQUAL ZERO                                            
030800        MOVE COMBINED-TEXT               TO CR-RULE-STRING                
030900        WRITE COMBINED-REC                                                
031000     END-IF.                                                              
031100     CLOSE RULES-FILE.                                                    
031200     CLOSE COMBINED-FILE.                                                 
031300*                                                                         
031400* un passo del ciclo sopra - legge una regola dal file regole e           
031500* la accoda a RULE-LIST-IN in vista della CALL a ELRC001                  
031600 READ-ONE-RULE-FOR-LIST.                                                  
031700     READ RULES-FILE                                                      
031800     IF NOT RULES-OK                                                      
031900        PERFORM RAISE-READ-ERROR                                          
032000     ELSE                                                                 
032100        PERFORM BUILD-RULE-LIST-ENTRY                                     
032200     END-IF.                                                              
032300 READ-ONE-RULE-FOR-LIST-EXIT.                                             
032400     EXIT.                                                                
032500*                                                                         
032600* --- MODO EVALUATE: legge una sola regola dal file regole,               
032700* la analizza una volta con ELRP001, poi scandisce il file dati           
032800* scrivendo un EVAL-RESULT per record nell'ordine di arrivo, e            
032900* chiude con il totale di controllo                                       
033000 RUN-EVALUATE-MODE.                                                       
033100     OPEN INPUT RULES-FILE.                                               
033200     IF NOT RULES-OK                                                      
033300        PERFORM RAISE-OPEN-ERROR                                          
033400     END-IF.                                                              
033500     READ RULES-FILE.                                                     
033600     IF NOT RULES-OK                                                      
033700        PERFORM RAISE-READ-ERROR                                          
033800     END-IF.                                                              
033900     CLOSE RULES-FILE.                                                    
034000     PERFORM BUILD-RULE-FRAG-FROM-REC.                                    
034100     PERFORM CALL-PARSE-ROUTINE.                                          
034200     IF RSLT-RESULT NOT EQUAL ZERO                                        
034300        PERFORM RAISE-RULE-NOT-PARSED-ERROR                               
034400     ELSE                                                                 
034500        OPEN INPUT DATA-FILE                                              
034600        IF NOT DATA-OK                                                    
034700           PERFORM RAISE-OPEN-ERROR                                       
034800        END-IF                                                            
034900        OPEN OUTPUT RESULTS-FILE                                          
035000        IF NOT RESULTS-OK                                                 
035100           PERFORM RAISE-OPEN-ERROR                                       
035200        END-IF                                                            
035300        PERFORM READ-DATA-FILE                                            
035400        PERFORM EVALUATE-ONE-DATA-REC THRU                                
035500           EVALUATE-ONE-DATA-REC-EXIT                                     
035600           UNTIL DATA-EOF                                                 
035700        PERFORM WRITE-CONTROL-TOTALS                                      
035800        CLOSE DATA-FILE                                                   
035900        CLOSE RESULTS-FILE                                                
036000     END-IF.                                                              
036100*                                                                         
036200* un passo del ciclo sopra - valuta la regola contro un record            
036300* dati e scrive la riga di risultato corrispondente; RSLT-RESULT          
036400* e' controllato dopo la CALL-EVAL-ROUTINE perche' un attributo           
036500* mancante (o altro errore della routine di valutazione) e' un            
036600* errore vero e non deve mai passare per un esito negativo muto           
036700 EVALUATE-ONE-DATA-REC.                                                   
036800     PERFORM BUILD-CTX-FROM-REC.                                          
036900     PERFORM CALL-EVAL-ROUTINE.                                           
037000     IF RSLT-RESULT EQUAL ZERO                                            
037100        PERFORM WRITE-RESULT-LINE                                         
037200     ELSE                                                                 
037300        PERFORM WRITE-ERROR-RESULT-LINE                                   
037400     END-IF.                                                              
037500     PERFORM READ-DATA-FILE.                                              
037600 EVALUATE-ONE-DATA-REC-EXIT.                                              
037700     EXIT.                                                                
037800*                                                                         
037900 READ-DATA-FILE.                                                          
038000     READ DATA-FILE                                                       
038100         AT END                                                           
038200            SET DATA-EOF                     TO TRUE                      
038300     END-READ.                                                            
038400     IF NOT DATA-EOF AND NOT DATA-OK                                      
038500        PERFORM RAISE-READ-ERROR                                          
038600     END-IF.                                                              
038700*                                                                         
038800* scompatta il record a lunghezza fissa letto dal file dati               
038900* nella area CTX-RECORD a lunghezza variabile richiesta da                
039000* ELRE001, copiando gli attributi campo per campo                         
039100 BUILD-CTX-FROM-REC.                                                      
039200     MOVE DF-RECORD-ID                   TO CTX-RECORD-ID.                
039300     MOVE DF-ATTR-COUNT                  TO ATTR-COUNT.                   
039400     PERFORM COPY-ONE-ATTR-TO-CTX THRU COPY-ONE-ATTR-TO-CTX-EXIT          
039500        VARYING DA-IDX FROM 1 BY 1                                        
039600        UNTIL DA-IDX > ATTR-COUNT.                                        
039700*                                                                         
039800* un passo del ciclo sopra - copia un attributo dal record dati           
039900* a lunghezza fissa nell'area CTX-RECORD a lunghezza variabile            
040000 COPY-ONE-ATTR-TO-CTX.                                                    
040100     MOVE DF-ATTR-NAME (DA-IDX)                                           
040200                          TO ATTR-NAME (DA-IDX).                          
040300     MOVE DF-ATTR-IS-NUMERIC (DA-IDX)                                     
040400                          TO ATTR-IS-NUMERIC (DA-IDX).                    
040500     MOVE DF-ATTR-NUM-VALUE (DA-IDX)                                      
040600                          TO ATTR-NUM-VALUE (DA-IDX).                     
040700     MOVE DF-ATTR-STR-VALUE (DA-IDX)                                      
040800                          TO ATTR-STR-VALUE (DA-IDX).                     
040900 COPY-ONE-ATTR-TO-CTX-EXIT.                                               
041000     EXIT.                                                                
041100*                                                                         
041200 BUILD-RULE-FRAG-FROM-REC.                                                
041300     MOVE RULE-STRING                 TO LEN-SCAN-TEXT.                   
041400     PERFORM MEASURE-TEXT-LEN.                                            
041500     MOVE LEN-SCAN-RESULT                 TO RULE-FRAG-C-LEN.             
041600     MOVE RULE-STRING                 TO RULE-FRAG-C-DATA.                
041700*                                                                         
041800 BUILD-RULE-LIST-ENTRY.                                                   
041900     MOVE RULE-STRING                 TO LEN-SCAN-TEXT.                   
042000     PERFORM MEASURE-TEXT-LEN.                                            
042100     MOVE LEN-SCAN-RESULT              TO RULE-LIST-LEN (RL-IDX).         
042200     MOVE RULE-STRING               TO RULE-LIST-TEXT (RL-IDX).           
042300*                                                                         
042400* calcola la lunghezza significativa di un testo a spazi finali,          
042500* come nella tecnica gia' adottata su ELRC001                             
042600 MEASURE-TEXT-LEN.                                                        
042700     MOVE 200                            TO LEN-SCAN-RESULT.              
042800     PERFORM BACK-UP-ONE-SCAN-POS THRU BACK-UP-ONE-SCAN-POS-EXIT          
042900        UNTIL LEN-SCAN-RESULT EQUAL ZERO                                  
043000        OR LEN-SCAN-TEXT (LEN-SCAN-RESULT:1) NOT EQUAL SPACE.             
043100 MEASURE-TEXT-LEN-EXIT.                                                   
043200     EXIT.                                                                
043300*                                                                         
043400* un passo del ciclo sopra - retrocede di una posizione nel testo         
043500 BACK-UP-ONE-SCAN-POS.                                                    
043600     SUBTRACT 1                           FROM LEN-SCAN-RESULT.           
043700 BACK-UP-ONE-SCAN-POS-EXIT.                                               
043800     EXIT.                                                                
043900*                                                                         
044000 CALL-PARSE-ROUTINE.                                                      
044100     CALL CC-PARSE-PGM USING RULE-FRAG-C-IN AST-C-OUT RSLT                
044200              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
044300          NOT ON EXCEPTION CONTINUE                                       
044400     END-CALL.                                                            
044500*                                                                         
044600 CALL-COMBINE-ROUTINE.                                                    
044700     CALL CC-COMBINE-PGM USING RULE-LIST-IN COMBINED-OUT                  
044800                               AST-C-OUT RSLT                             
044900              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
045000          NOT ON EXCEPTION CONTINUE                                       
045100     END-CALL.                                                            
045200*                                                                         
045300* RSLT-RESULT e' azzerato prima della CALL cosi' che un errore su         
045400* un record precedente non si propaghi come falso errore sui              
045500* record successivi (ogni record dati e' valutato in modo                 
045600* indipendente)                                                           
045700 CALL-EVAL-ROUTINE.                                                       
045800     MOVE NODE-C-ROOT                    TO EVAL-C-NODE-IDX.              
045900     MOVE ZERO                           TO RSLT-RESULT.                  
046000     CALL CC-EVAL-PGM USING AST-C-OUT CTX-RECORD                          
046100                            EVAL-C-IN EVAL-C-OUT RSLT                     
046200              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
046300          NOT ON EXCEPTION CONTINUE                                       
046400     END-CALL.                                                            
046500*                                                                         
046600* scrive una riga di risultato per record dati, nell'ordine in            
046700* cui i record arrivano dal file dati (nessun riordino)                   
046800 WRITE-RESULT-LINE.                                                       
046900     MOVE DF-RECORD-ID                   TO RD-RECORD-ID.                 
047000     MOVE RUNP-RULE-ID                   TO RD-RULE-ID.                   
047100     MOVE EVAL-C-PASS-FLAG               TO RD-PASS-FLAG.                 
047200     MOVE RSLT-DESCRIPTION               TO RD-DESCRIPTION.               
047300     WRITE RESULT-DETAIL-REC.                                             
047400     ADD 1                                TO REC-PROCESSED-CTR.           
047500     IF EVAL-C-PASSED                                                     
047600        ADD 1                             TO REC-PASSED-CTR               
047700     END-IF.                                                              
047800*                                                                         
047900* scrive una riga di risultato per un record su cui la CALL a             
048000* ELRE001 e' tornata con RSLT-RESULT diverso da zero (per es.             
048100* attributo referenziato dalla regola non trovato nel record              
048200* dati) - RD-PASS-FLAG='E' segnala l'errore esplicitamente, non           
048300* va confuso con un normale esito negativo ('N')                          
048400 WRITE-ERROR-RESULT-LINE.                                                 
048500     MOVE DF-RECORD-ID                   TO RD-RECORD-ID.                 
048600     MOVE RUNP-RULE-ID                   TO RD-RULE-ID.                   
048700     MOVE 'E'                            TO RD-PASS-FLAG.                 
048800     MOVE RSLT-DESCRIPTION               TO RD-DESCRIPTION.               
048900     WRITE RESULT-DETAIL-REC.                                             
049000     ADD 1                                TO REC-PROCESSED-CTR.           
049100*                                                                         
049200 WRITE-CONTROL-TOTALS.                                                    
049300     MOVE WL-TOTALS-LITERAL               TO RT-LITERAL.                  
049400     MOVE REC-PROCESSED-CTR               TO RT-PROCESSED-D.              
049500     MOVE REC-PASSED-CTR                  TO RT-PASSED-D.                 
049600     WRITE RESULT-TOTAL-REC.                                              
049700*                                                                         
049800* --- INPUT ERRORS ---                                                    
049900 RAISE-BAD-MODE-ERROR.                                                    
050000     MOVE 30                             TO RSLT-RESULT.                  
050100     MOVE 'Run control mode is not C, M or E'                             
050200                                          TO RSLT-DESCRIPTION.            
050300     MOVE ZERO                           TO RSLT-POSITION.                
050400     DISPLAY RSLT-DESCRIPTION.                                            
050500     MOVE 16                             TO RETURN-CODE.                  
050600     GOBACK.                                                              
050700*                                                                         
050800 RAISE-RULE-NOT-PARSED-ERROR.                                             
050900     MOVE RUNP-RULE-ID                   TO ERR-RULE-ID-D.                
051000     MOVE ERR-RULE-ID-X                  TO RSLT-POSITION.                
051100     DISPLAY 'ELRB001 RULE DID NOT PARSE - ' RSLT-DESCRIPTION.            
051200     MOVE 16                             TO RETURN-CODE.                  
051300     GOBACK.                                                              
051400*                                                                         
051500* --- RUNTIME ERRORS ---                                                  
051600 RAISE-OPEN-ERROR.                                                        
051700     DISPLAY 'ELRB001 OPEN ERROR - RUNCTL=' RUNCTL-FS                     
051800              ' RULES=' RULES-FS ' DATA=' DATA-FS                         
051900              ' RESULTS=' RESULTS-FS ' COMB=' COMBINED-FS.                
052000     MOVE 12                             TO RETURN-CODE.                  
052100     GOBACK.                                                              
052200*                                                                         
052300 RAISE-READ-ERROR.                                                        
052400     MOVE RL-IDX                         TO ERR-RL-IDX-D.                 
052500     DISPLAY 'ELRB001 READ ERROR ON RULES-FILE AT ENTRY '                 
052600              ERR-RL-IDX-X ' STATUS=' RULES-FS.                           
052700     MOVE 12                             TO RETURN-CODE.                  
052800     GOBACK.                                                              
052900*                                                                         
053000 RAISE-CALL-ERROR.                                                        
053100     MOVE 31                             TO RSLT-RESULT.                  
053200     MOVE DF-RECORD-ID                   TO ERR-RECORD-ID-D.              
053300     STRING 'CALL raised an exception at record '                         
053400                                          DELIMITED BY SIZE               
053500            ERR-RECORD-ID-X              DELIMITED BY SIZE                
053600       INTO RSLT-DESCRIPTION.                                             
053700     DISPLAY RSLT-DESCRIPTION.                                            
053800     MOVE 16                             TO RETURN-CODE.                  
053900     GOBACK.                                                              
