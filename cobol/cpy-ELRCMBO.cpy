000100* **++ Area output - testo della regola combinata (pre-parsing)           
000200 01 COMBINED-OUT.                                                         
000300   03 COMBINED-LEN            PIC 9(3) COMP.                              
000400   03 COMBINED-TEXT           PIC X(200).                                 
