000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. ELRE001 RECURSIVE.                                           
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  DATA PROCESSING DIVISION - BATCH SYSTEMS.                 
000600 DATE-WRITTEN.  02/06/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*----------------------------------------------------------------         
001000* ELRE001                                                                 
001100* **++ routine ricorsiva di valutazione dell'albero AST di una            
001200* regola di eleggibilita' contro i valori di un record dati.              
001300* nodi OPERATOR ricorrono sui figli sinistro/destro e combinano           
001400* i due esiti con AND/OR; nodi OPERAND risolvono l'attributo nel          
001500* record dati e confrontano (>, < numerico, = testuale).                  
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800* ----------------------------------------------------------------        
001900* 1989-02-06 MTR ELR-0201 PROGRAMMA ORIGINALE - SCAN RICORSIVO AST        
002000* 1989-02-06 MTR ELR-0201 VALUTAZIONE OPERATOR/OPERAND                    
002100* 1989-05-15 MTR ELR-0207 AGGIUNTO RAISE SU ATTRIBUTO MANCANTE            
002200* 1989-09-21 DGN ELR-0216 RI-SPLIT DI NODE-VALUE SU CARATTERE OP.         
002300* 1990-07-03 DGN ELR-0229 CONFRONTO NUMERICO SENZA FUNCTION NUMVAL        
002400* 1991-11-18 MTR ELR-0244 CONFRONTO = SEMPRE CASE-SENSITIVE               
002500* 1993-04-05 MTR ELR-0251 LIMITE 99 ATTRIBUTI PER RECORD DATI             
002600* 1994-11-23 PLC ELR-0268 ENTRAMBI I FIGLI SEMPRE VALUTATI (NO            
002700*            PLC            SHORT-CIRCUIT, COME FONTE ORIGINALE)          
002800* 1996-07-08 PLC ELR-0275 NOTE SU NODO NULLO (INDICE ZERO)                
002900* 1998-10-05 PLC ELR-0288 VERIFICA Y2K - NESSUN CAMPO DATA PRESENT        
003000* 1999-01-11 PLC ELR-0289 CHIUSURA VERIFICA Y2K - OK                      
003100* 2000-06-20 SVN ELR-0301 ADEGUATO A TABELLA AST CON ROOT EXPLICIT        
003200* 2003-08-07 SVN ELR-0318 AGGIUNTO RAISE SU CALL FALLITA                  
003300* 2004-03-08 MTR ELR-0405 CICLI IN-LINE (LOOKUP-ATTRIBUTE E               
003400* 2004-03-08 MTR ELR-0405 CONVERT-LITERAL-TO-NUM) SCOMPOSTI IN            
003500* 2004-03-08 MTR ELR-0405 PARAGRAFI SEPARATI (PERFORM...THRU) -           
003600* 2004-03-08 MTR ELR-0405 PIU' PERFORM IN-LINE (STD REPARTO)              
003700* 2004-03-08 MTR ELR-0406 RAISE-ATTRIBUTE-NOT-FOUND E RAISE-CALL-         
003800* 2004-03-08 MTR ELR-0406 ERROR NON IMPOSTAVANO EVAL-C-PASS-FLAG          
003900* 2004-03-08 MTR ELR-0406 PRIMA DEL GOBACK - IL CALLER SCRIVEVA LA        
004000* 2004-03-08 MTR ELR-0406 RIGA RISULTATO CON UN FLAG INDETERMINATO        
004100*----------------------------------------------------------------         
004200 ENVIRONMENT DIVISION.                                                    
004300*                                                                         
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.    IBM-370.                                             
004600 OBJECT-COMPUTER.    IBM-370.                                             
004700 SPECIAL-NAMES.                                                           
004800     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.                           
004900*                                                                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200**                                                                        
005300 DATA DIVISION.                                                           
005400**                                                                        
005500 FILE SECTION.                                                            
005600**                                                                        
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900 01 WK-LITERALS.                                                          
006000   03 CC-GT                    PIC X(1)  VALUE '>'.                       
006100   03 CC-LT                    PIC X(1)  VALUE '<'.                       
006200   03 CC-EQ                    PIC X(1)  VALUE '='.                       
006300   03 CC-SELF-PGM              PIC X(8)  VALUE 'ELRE001'.                 
006400*                                                                         
006500 COPY ELRE001I REPLACING ==:X:== BY ==N==.                                
006600 COPY ELRE001O REPLACING ==:X:== BY ==N==.                                
006700*                                                                         
006800 LOCAL-STORAGE SECTION.                                                   
006900 01 OPERATOR-WORK.                                                        
007000   03 LEFT-PASS-SW             PIC X(1).                                  
007100     88 LEFT-PASSED                 VALUE 'Y'.                            
007200   03 RIGHT-PASS-SW            PIC X(1).                                  
007300     88 RIGHT-PASSED                VALUE 'Y'.                            
007400*                                                                         
007500 01 OPERAND-WORK.                                                         
007600   03 OPND-OPCH                PIC X(1).                                  
007700   03 OPND-SPLIT-POS           PIC 9(3) COMP.                             
007800   03 OPND-VARIABLE            PIC X(30).                                 
007900   03 OPND-LITERAL             PIC X(30).                                 
008000   03 OPND-VAL-LEN             PIC 9(3) COMP.                             
008100   03 TALLY-OP                 PIC 9(3) COMP.                             
008200*                                                                         
008300 01 LOOKUP-WORK.                                                          
008400   03 LK-IDX                   PIC 9(3) COMP.                             
008500   03 LK-FOUND-SW              PIC X(1).                                  
008600     88 LK-FOUND                    VALUE 'Y'.                            
008700   03 LK-NUM-VALUE             PIC S9(9).                                 
008800   03 LK-STR-VALUE             PIC X(30).                                 
008900*                                                                         
009000 01 ERRMSG-WORK.                                                          
009100   03 ERR-NODE-IDX-D           PIC 9(3).                                  
009200   03 ERR-NODE-IDX-X REDEFINES ERR-NODE-IDX-D                             
009300                               PIC X(3).                                  
009400   03 ERR-OPND-LEN-D           PIC 9(3).                                  
009500   03 ERR-OPND-LEN-X REDEFINES ERR-OPND-LEN-D                             
009600                               PIC X(3).                                  
009700*                                                                         
009800 01 LIT-CONVERT-WORK.                                                     
009900   03 LIT-CONV-TEXT            PIC X(30).                                 
010000   03 LIT-CONV-LEN             PIC 9(2) COMP.                             
010100   03 LIT-CONV-RESULT          PIC S9(9) COMP.                            
010200   03 LIT-CONV-K               PIC 9(2) COMP.                             
010300   03 LIT-DIGIT-AREA.                                                     
010400     05 LIT-DIGIT-X            PIC X(1).                                  
010500     05 LIT-DIGIT-9 REDEFINES LIT-DIGIT-X                                 
010600                               PIC 9(1).                                  
010700*                                                                         
010800 LINKAGE SECTION.                                                         
010900 COPY ELRP002O REPLACING ==:X:== BY ==C==.                                
011000 COPY ELRCTX.                                                             
011100 COPY ELRE001I REPLACING ==:X:== BY ==C==.                                
011200 COPY ELRE001O REPLACING ==:X:== BY ==C==.                                
011300 COPY ELRRSLT.                                                            
011400*                                                                         
011500 PROCEDURE DIVISION USING AST-C-OUT                                       
011600                          CTX-RECORD                                      
011700                          EVAL-C-IN                                       
011800                          EVAL-C-OUT                                      
011900                          RSLT.                                           
012000*                                                                         
012100 BEGIN.                                                                   
012200     IF EVAL-C-NODE-IDX EQUAL ZERO                                        
012300* nodo nullo - l'albero non ha una condizione a questo livello            
012400        MOVE 'N'                     TO EVAL-C-PASS-FLAG                  
012500     ELSE                                                                 
012600        EVALUATE NODE-C-TYPE (EVAL-C-NODE-IDX)                            
012700           WHEN 'OPERATOR'                                                
012800              PERFORM EVALUATE-OPERATOR-NODE                              
012900           WHEN 'OPERAND'                                                 
013000              PERFORM EVALUATE-OPERAND-NODE                               
013100           WHEN OTHER                                                     
013200              MOVE 'N'               TO EVAL-C-PASS-FLAG                  
013300        END-EVALUATE                                                      
013400     END-IF.                                                              
013500*                                                                         
013600     GOBACK.                                                              
013700*                                                                         
013800* richiama se stessa sul figlio sinistro e poi sul figlio                 
013900* destro (entrambi sempre valutati, nessuno short-circuit) e              
014000* combina i due esiti secondo il connettivo del nodo corrente             
014100 EVALUATE-OPERATOR-NODE.                                                  
014200     MOVE NODE-C-LEFT-IDX (EVAL-C-NODE-IDX)  TO EVAL-N-NODE-IDX.          
014300     PERFORM CALL-SELF.                                                   
014400     MOVE EVAL-N-PASS-FLAG                   TO LEFT-PASS-SW.             
014500*                                                                         
014600     MOVE NODE-C-RIGHT-IDX (EVAL-C-NODE-IDX) TO EVAL-N-NODE-IDX.          
014700     PERFORM CALL-SELF.                                                   
014800     MOVE EVAL-N-PASS-FLAG                   TO RIGHT-PASS-SW.            
014900*                                                                         
015000     EVALUATE NODE-C-OPERATOR (EVAL-C-NODE-IDX)                           
015100        WHEN 'AND'                                                        
015200           IF LEFT-PASSED AND RIGHT-PASSED                                
015300              MOVE 'Y'                TO EVAL-C-PASS-FLAG                 
015400           ELSE                                                           
015500              MOVE 'N'                TO EVAL-C-PASS-FLAG                 
015600           END-IF                                                         
015700        WHEN 'OR '                                                        
015800           IF LEFT-PASSED OR RIGHT-PASSED                                 
015900              MOVE 'Y'                TO EVAL-C-PASS-FLAG                 
016000           ELSE                                                           
016100              MOVE 'N'                TO EVAL-C-PASS-FLAG                 
016200           END-IF                                                         
016300        WHEN OTHER                                                        
016400           MOVE 'N'                   TO EVAL-C-PASS-FLAG                 
016500     END-EVALUATE.                                                        
016600*                                                                         
016700 CALL-SELF.                                                               
016800     CALL CC-SELF-PGM USING AST-C-OUT CTX-RECORD                          
016900                             EVAL-N-IN EVAL-N-OUT RSLT                    
017000              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
017100          NOT ON EXCEPTION CONTINUE                                       
017200     END-CALL.                                                            
017300*                                                                         
017400* ri-scompone NODE-VALUE sul carattere operatore (convenzione             
017500* di packing della fonte originale: variabile<op>valore, senza            
017600* virgolette) per recuperare variabile e valore letterale, poi            
017700* cerca l'attributo nel record dati e confronta                           
017800 EVALUATE-OPERAND-NODE.                                                   
017900     MOVE NODE-C-OPERATOR (EVAL-C-NODE-IDX) (1:1) TO OPND-OPCH.           
018000*                                                                         
018100     MOVE ZERO                          TO TALLY-OP.                      
018200     INSPECT NODE-C-VALUE (EVAL-C-NODE-IDX)                               
018300             TALLYING TALLY-OP FOR CHARACTERS BEFORE INITIAL              
018400             OPND-OPCH.                                                   
018500     MOVE TALLY-OP                       TO OPND-SPLIT-POS.               
018600*                                                                         
018700     MOVE SPACE                          TO OPND-VARIABLE                 
018800                                             OPND-LITERAL.                
018900     MOVE NODE-C-VALUE (EVAL-C-NODE-IDX) (1:OPND-SPLIT-POS)               
019000                                          TO OPND-VARIABLE.               
019100     COMPUTE OPND-VAL-LEN = 30 - OPND-SPLIT-POS - 1.                      
019200     MOVE NODE-C-VALUE (EVAL-C-NODE-IDX)                                  
019300             (OPND-SPLIT-POS + 2 : OPND-VAL-LEN)                          
019400                                          TO OPND-LITERAL.                
019500*                                                                         
019600     PERFORM LOOKUP-ATTRIBUTE.                                            
019700*                                                                         
019800     IF NOT LK-FOUND                                                      
019900        PERFORM RAISE-ATTRIBUTE-NOT-FOUND                                 
020000     ELSE                                                                 
020100        EVALUATE OPND-OPCH                                                
020200           WHEN CC-GT                                                     
020300              PERFORM COMPARE-NUMERIC-GT                                  
020400           WHEN CC-LT                                                     
020500              PERFORM COMPARE-NUMERIC-LT                                  
020600           WHEN CC-EQ                                                     
020700              PERFORM COMPARE-STRING-EQ                                   
020800           WHEN OTHER                                                     
020900              MOVE 'N'                   TO EVAL-C-PASS-FLAG              
021000        END-EVALUATE                                                      
021100     END-IF.                                                              
021200*                                                                         
021300* cerca OPND-VARIABLE nel record dati CTX-RECORD; se trovato              
021400* riporta il suo valore (numerico o stringa) in LOOKUP-WORK               
021500 LOOKUP-ATTRIBUTE.                                                        
021600     MOVE 'N'                            TO LK-FOUND-SW.                  
021700     PERFORM CHECK-ONE-ATTRIBUTE THRU CHECK-ONE-ATTRIBUTE-EXIT            
021800        VARYING LK-IDX FROM 1 BY 1                                        
021900        UNTIL LK-IDX > ATTR-COUNT OR LK-FOUND.                            
022000 LOOKUP-ATTRIBUTE-EXIT.                                                   
022100     EXIT.                                                                
022200*                                                                         
022300* un passo del ciclo sopra - esamina un attributo del record dati         
022400 CHECK-ONE-ATTRIBUTE.                                                     
022500     IF ATTR-NAME (LK-IDX) EQUAL OPND-VARIABLE                            
022600        MOVE 'Y'                       TO LK-FOUND-SW                     
022700        MOVE ATTR-NUM-VALUE (LK-IDX)   TO LK-NUM-VALUE                    
022800        MOVE ATTR-STR-VALUE (LK-IDX)   TO LK-STR-VALUE                    
022900     END-IF.                                                              
023000 CHECK-ONE-ATTRIBUTE-EXIT.                                                
023100     EXIT.                                                                
023200*                                                                         
023300* confronto numerico intero (nessun decimale, come imposto                
023400* dalla conversione a int della fonte originale)                          
023500 COMPARE-NUMERIC-GT.                                                      
023600     MOVE OPND-LITERAL                   TO LIT-CONV-TEXT.                
023700     MOVE 30                             TO LIT-CONV-LEN.                 
023800     IF LIT-CONV-TEXT IS NUMVAL-VALID                                     
023900        PERFORM CONVERT-LITERAL-TO-NUM                                    
024000     ELSE                                                                 
024100        MOVE ZERO                        TO LIT-CONV-RESULT               
024200     END-IF.                                                              
024300     IF LK-NUM-VALUE > LIT-CONV-RESULT                                    
024400        MOVE 'Y'                         TO EVAL-C-PASS-FLAG              
024500     ELSE                                                                 
024600        MOVE 'N'                         TO EVAL-C-PASS-FLAG              
024700     END-IF.                                                              
024800*                                                                         
024900 COMPARE-NUMERIC-LT.                                                      
025000     MOVE OPND-LITERAL                   TO LIT-CONV-TEXT.                
025100     MOVE 30                             TO LIT-CONV-LEN.                 
025200     IF LIT-CONV-TEXT IS NUMVAL-VALID                                     
025300        PERFORM CONVERT-LITERAL-TO-NUM                                    
025400     ELSE                                                                 
025500        MOVE ZERO                        TO LIT-CONV-RESULT               
025600     END-IF.                                                              
025700     IF LK-NUM-VALUE < LIT-CONV-RESULT                                    
025800        MOVE 'Y'                         TO EVAL-C-PASS-FLAG              
025900     ELSE                                                                 
026000        MOVE 'N'                         TO EVAL-C-PASS-FLAG              
026100     END-IF.                                                              
026200*                                                                         
026300* confronto testuale esatto, case-sensitive (nessuna normali-             
026400* zzazione di maiuscole/minuscole, come la fonte originale)               
026500 COMPARE-STRING-EQ.                                                       
026600     IF LK-STR-VALUE EQUAL OPND-LITERAL                                   
026700        MOVE 'Y'                         TO EVAL-C-PASS-FLAG              
026800     ELSE                                                                 
026900        MOVE 'N'                         TO EVAL-C-PASS-FLAG              
027000     END-IF.                                                              
027100*                                                                         
027200* trasforma una stringa di sole cifre in un valore binario,               
027300* cifra per cifra, senza ricorrere a FUNCTION NUMVAL - stessa             
027400* tecnica della REDEFINES zonata usata dal combinatore ELRC001            
027500 CONVERT-LITERAL-TO-NUM.                                                  
027600     MOVE ZERO                           TO LIT-CONV-RESULT.              
027700     PERFORM ACCUM-ONE-LIT-DIGIT THRU ACCUM-ONE-LIT-DIGIT-EXIT            
027800        VARYING LIT-CONV-K FROM 1 BY 1                                    
027900        UNTIL LIT-CONV-K > LIT-CONV-LEN.                                  
028000 CONVERT-LITERAL-TO-NUM-EXIT.                                             
028100     EXIT.                                                                
028200*                                                                         
028300* un passo del ciclo sopra - accumula una cifra del letterale             
028400 ACCUM-ONE-LIT-DIGIT.                                                     
028500     IF LIT-CONV-TEXT (LIT-CONV-K:1) NOT EQUAL SPACE                      
028600        MOVE LIT-CONV-TEXT (LIT-CONV-K:1) TO LIT-DIGIT-X                  
028700        COMPUTE LIT-CONV-RESULT =                                         
028800                LIT-CONV-RESULT * 10 + LIT-DIGIT-9                        
028900     END-IF.                                                              
029000 ACCUM-ONE-LIT-DIGIT-EXIT.                                                
029100     EXIT.                                                                
029200*                                                                         
029300* --- RUNTIME ERRORS ---                                                  
029400* 2004-03-08 MTR ELR-0406 ENTRAMBE LE RAISE SOTTO IMPOSTANO ORA           
029500* EVAL-C-PASS-FLAG A 'N' PRIMA DEL GOBACK - UN ATTRIBUTO MANCANTE         
029600* O UNA CALL FALLITA NON DEVONO MAI TORNARE UN FLAG INDETERMINATO         
029700 RAISE-ATTRIBUTE-NOT-FOUND.                                               
029800     MOVE 40                             TO RSLT-RESULT.                  
029900     MOVE 'Attribute referenced by rule not found in data'                
030000                                          TO RSLT-DESCRIPTION.            
030100     MOVE EVAL-C-NODE-IDX                TO ERR-NODE-IDX-D.               
030200     MOVE OPND-VAL-LEN                   TO ERR-OPND-LEN-D.               
030300     STRING OPND-VARIABLE                 DELIMITED BY SPACE              
030400            ' AT NODE '                   DELIMITED BY SIZE               
030500            ERR-NODE-IDX-X                 DELIMITED BY SIZE              
030600            ' VARLEN '                     DELIMITED BY SIZE              
030700            ERR-OPND-LEN-X                 DELIMITED BY SIZE              
030800       INTO RSLT-POSITION.                                                
030900     MOVE 'N'                            TO EVAL-C-PASS-FLAG.             
031000     GOBACK.                                                              
031100*                                                                         
031200 RAISE-CALL-ERROR.                                                        
031300     MOVE 41                             TO RSLT-RESULT.                  
031400     MOVE EVAL-C-NODE-IDX                TO ERR-NODE-IDX-D.               
031500     STRING 'CALL for program '           DELIMITED BY SIZE               
031600            CC-SELF-PGM                    DELIMITED BY SIZE              
031700            ' raised an exception at node ' DELIMITED BY SIZE             
031800            ERR-NODE-IDX-X                  DELIMITED BY SIZE             
031900       INTO RSLT-DESCRIPTION.                                             
032000     MOVE 'N'                            TO EVAL-C-PASS-FLAG.             
032100     GOBACK.                                                              
