000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. ELRC001.                                                     
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  DATA PROCESSING DIVISION - BATCH SYSTEMS.                 
000600 DATE-WRITTEN.  03/22/1988.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*----------------------------------------------------------------         
001000* ELRC001                                                                 
001100* **++ combinatore di regole di eleggibilita'.  Estrae i gruppi           
001200* parentesizzati piu' interni da un elenco di frammenti di                
001300* regola, ricostruisce le condizioni di ciascun gruppo, li                
001400* raggruppa per insieme di variabili (chiave di gruppo), applica          
001500* il test di mutua esclusivita' per unire in OR i gruppi simili,          
001600* ricompone il testo finale in AND e lo fa analizzare da ELRP001.         
001700*----------------------------------------------------------------         
001800* CHANGE LOG                                                              
001900* ----------------------------------------------------------------        
002000* 1988-03-22 ALA ELR-0003 PROGRAMMA ORIGINALE - COMBINATORE               
002100* 1988-05-09 ALA ELR-0009 ESTRAZIONE GRUPPI PIU' INTERNI                  
002200* 1988-09-14 ALA ELR-0016 SPLIT SU AND/OR MULTIPLI PER GRUPPO             
002300* 1989-07-19 DGN ELR-0041 CHIAVE DI GRUPPO - ORDINAMENTO VARIABILI        
002400* 1990-11-02 DGN ELR-0055 AGGIUNTO TEST DI MUTUA ESCLUSIVITA'             
002500* 1992-02-18 MTR ELR-0062 CORRETTA VIRGOLETTATURA VALORI NON NUM.         
002600* 1993-06-30 MTR ELR-0077 LIMITE 20 GRUPPI / 10 COND. PER REGOLA          
002700* 1995-03-11 PLC ELR-0095 CONVERSIONE VALORE NUMERICO SENZA NUMVAL        
002800* 1998-10-05 PLC ELR-0119 VERIFICA Y2K - NESSUN CAMPO DATA PRESENT        
002900* 1999-01-11 PLC ELR-0120 CHIUSURA VERIFICA Y2K - OK                      
003000* 2001-04-23 SVN ELR-0145 CALL A ELRP001 SULLA STRINGA COMBINATA          
003100* 2003-08-07 SVN ELR-0160 RIVISTO RENDER GRUPPO OR - PARENTESI            
003200* 2004-03-08 MTR ELR-0403 TUTTI I CICLI IN-LINE SCOMPOSTI IN              
003300* 2004-03-08 MTR ELR-0403 PARAGRAFI SEPARATI (PERFORM...THRU) -           
003400* 2004-03-08 MTR ELR-0403 NIENTE PIU' PERFORM IN-LINE (STD REP.)          
003500* 2004-03-08 MTR ELR-0404 CHECK-MUTUALLY-EXCLUSIVE: IL RAMO >/<           
003600* 2004-03-08 MTR ELR-0404 ORA RICHIEDE ENTRAMBI I LATI NUMERICI,          
003700* 2004-03-08 MTR ELR-0404 ALTRIMENTI NUMVAL=0 FALSAVA IL CONFRONTO        
003800*----------------------------------------------------------------         
003900 ENVIRONMENT DIVISION.                                                    
004000*                                                                         
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.    IBM-370.                                             
004300 OBJECT-COMPUTER.    IBM-370.                                             
004400 SPECIAL-NAMES.                                                           
004500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.                           
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900**                                                                        
005000 DATA DIVISION.                                                           
005100**                                                                        
005200 FILE SECTION.                                                            
005300**                                                                        
005400 WORKING-STORAGE SECTION.                                                 
005500*                                                                         
005600 01 WK-LITERALS.                                                          
005700   03 CC-OPEN-PAREN            PIC X(1)  VALUE '('.                       
005800   03 CC-CLOSE-PAREN           PIC X(1)  VALUE ')'.                       
005900   03 CC-GT                    PIC X(1)  VALUE '>'.                       
006000   03 CC-LT                    PIC X(1)  VALUE '<'.                       
006100   03 CC-EQ                    PIC X(1)  VALUE '='.                       
006200   03 CC-QUOTE                 PIC X(1)  VALUE QUOTE.                     
006300   03 CC-AND-KEYWORD           PIC X(3)  VALUE 'AND'.                     
006400   03 CC-OR-KEYWORD            PIC X(2)  VALUE 'OR'.                      
006500   03 CC-PARSE-PGM             PIC X(8)  VALUE 'ELRP001'.                 
006600*                                                                         
006700 COPY ELRP002I REPLACING ==:X:== BY ==F==.                                
006800*                                                                         
006900 LOCAL-STORAGE SECTION.                                                   
007000 01 WRK-GROUP-AREA.                                                       
007100   03 WRK-GROUP-TOT            PIC 9(2) COMP.                             
007200   03 WRK-GROUP-TB.                                                       
007300     05 WRK-GROUP-EL OCCURS 0 TO 20                                       
007400                      DEPENDING ON WRK-GROUP-TOT.                         
007500       10 WRK-GROUP-LEN        PIC 9(3).                                  
007600       10 WRK-GROUP-LEN-X REDEFINES WRK-GROUP-LEN                         
007700                               PIC X(3).                                  
007800       10 WRK-GROUP-TEXT       PIC X(200).                                
007900*                                                                         
008000 01 PARSED-RULE-AREA.                                                     
008100   03 PARSED-RULE-TOT          PIC 9(2) COMP.                             
008200   03 PARSED-RULE-TB.                                                     
008300     05 PRUL-EL OCCURS 0 TO 20                                            
008400                 DEPENDING ON PARSED-RULE-TOT.                            
008500       10 PRUL-OPERATOR        PIC X(6).                                  
008600         88 PRUL-IS-AND            VALUE 'AND'.                           
008700         88 PRUL-IS-OR             VALUE 'OR'.                            
008800         88 PRUL-IS-SINGLE         VALUE 'SINGLE'.                        
008900       10 PRUL-COND-TOT        PIC 9(2) COMP.                             
009000       10 PRUL-COND-TB.                                                   
009100         15 PRUL-COND-EL OCCURS 0 TO 10                                   
009200                          DEPENDING ON PRUL-COND-TOT.                     
009300           20 PRUL-COND-VARIABLE    PIC X(30).                            
009400           20 PRUL-COND-OPERATOR    PIC X(1).                             
009500           20 PRUL-COND-VALUE       PIC X(30).                            
009600           20 PRUL-COND-IS-NUMERIC  PIC X(1).                             
009700             88 PRUL-COND-NUMERIC       VALUE 'Y'.                        
009800           20 PRUL-COND-NUMVAL      PIC S9(9) COMP.                       
009900       10 PRUL-GROUP-KEY       PIC X(200).                                
010000       10 PRUL-USED-SW         PIC X(1).                                  
010100         88 PRUL-USED              VALUE 'Y'.                             
010200*                                                                         
010300 01 EXTRACT-WORK.                                                         
010400   03 SCAN-P                   PIC 9(3) COMP.                             
010500   03 SCAN-J                   PIC 9(3) COMP.                             
010600   03 OPEN-P                   PIC 9(3) COMP.                             
010700   03 RL-IDX                   PIC 9(2) COMP.                             
010800   03 PR-IDX                   PIC 9(2) COMP.                             
010900*                                                                         
011000 01 PARSE-COND-WORK.                                                      
011100   03 PR-TEXT                  PIC X(200).                                
011200   03 PR-LEN                   PIC 9(3) COMP.                             
011300   03 TALLY-AND                PIC 9(3) COMP.                             
011400   03 TALLY-OR                 PIC 9(3) COMP.                             
011500   03 SPLIT-TOKEN-LEN          PIC 9(1) COMP.                             
011600   03 SPLIT-REM-TEXT           PIC X(200).                                
011700   03 SPLIT-REM-LEN            PIC 9(3) COMP.                             
011800   03 SPLIT-FOUND-SW           PIC X(1).                                  
011900     88 SPLIT-FOUND                VALUE 'Y'.                             
012000   03 SPLIT-FOUND-POS          PIC 9(3) COMP.                             
012100*                                                                         
012200 01 ONE-COND-WORK.                                                        
012300   03 TALLY-GT                 PIC 9(3) COMP.                             
012400   03 TALLY-LT                 PIC 9(3) COMP.                             
012500   03 TALLY-EQ                 PIC 9(3) COMP.                             
012600   03 OC-SPLIT-POS             PIC 9(3) COMP.                             
012700   03 TMP-COND-VAR             PIC X(30).                                 
012800   03 TMP-COND-OPCH            PIC X(1).                                  
012900   03 TMP-COND-VAL             PIC X(30).                                 
013000   03 TMP-COND-ISNUM           PIC X(1).                                  
013100   03 TMP-COND-NUMVAL          PIC S9(9) COMP.                            
013200*                                                                         
013300 01 NUM-CONVERT-WORK.                                                     
013400   03 WK-CONV-TEXT             PIC X(30).                                 
013500   03 WK-CONV-LEN               PIC 9(3) COMP.                            
013600   03 WK-CONV-RESULT            PIC S9(9) COMP.                           
013700   03 WK-CONV-K                 PIC 9(3) COMP.                            
013800   03 WK-DIGIT-AREA.                                                      
013900     05 WK-DIGIT-X                 PIC X(1).                              
014000     05 WK-DIGIT-9 REDEFINES WK-DIGIT-X                                   
014100                                   PIC 9(1).                              
014200*                                                                         
014300 01 GROUP-KEY-WORK.                                                       
014400   03 GK-LIST-TOT               PIC 9(2) COMP.                            
014500   03 GK-LIST OCCURS 10 TIMES    PIC X(30).                               
014600   03 GK-I                       PIC 9(2) COMP.                           
014700   03 GK-J                       PIC 9(2) COMP.                           
014800   03 GK-SWAP                    PIC X(30).                               
014900   03 GK-ACCUM-TEXT              PIC X(200).                              
015000   03 GK-FOUND-SW                PIC X(1).                                
015100     88 GK-FOUND                     VALUE 'Y'.                           
015200*                                                                         
015300 01 LEN-SCAN-WORK.                                                        
015400   03 LEN-SCAN-TEXT              PIC X(200).                              
015500   03 LEN-SCAN-RESULT            PIC 9(3) COMP.                           
015600*                                                                         
015700 01 BUCKET-WORK.                                                          
015800   03 MEMBER-TOT                 PIC 9(2) COMP.                           
015900   03 MEMBER-IDX OCCURS 20 TIMES PIC 9(2) COMP.                           
016000   03 M-IDX                      PIC 9(2) COMP.                           
016100   03 ELIGIBLE-SW                PIC X(1).                                
016200     88 GROUP-ELIGIBLE               VALUE 'Y'.                           
016300   03 PAIR-EXCLUSIVE-SW          PIC X(1).                                
016400     88 PAIR-EXCLUSIVE               VALUE 'Y'.                           
016500   03 LC-IDX                     PIC 9(2) COMP.                           
016600   03 OC-IDX                     PIC 9(2) COMP.                           
016700   03 LEADER-IDX                 PIC 9(2) COMP.                           
016800   03 OTHER-IDX                  PIC 9(2) COMP.                           
016900*                                                                         
017000 01 RENDER-WORK.                                                          
017100   03 GROUP-RENDER-TEXT          PIC X(200).                              
017200   03 GROUP-RENDER-LEN           PIC 9(3).                                
017300   03 GROUP-RENDER-LEN-X REDEFINES GROUP-RENDER-LEN                       
017400                                  PIC X(3).                               
017500   03 COND-RENDER-TEXT           PIC X(70).                               
017600   03 COND-RENDER-LEN            PIC 9(3) COMP.                           
017700   03 SINGLE-ACCUM-TEXT          PIC X(200).                              
017800   03 SINGLE-ACCUM-LEN           PIC 9(3) COMP.                           
017900   03 OR-ACCUM-TEXT              PIC X(200).                              
018000   03 OR-ACCUM-LEN               PIC 9(3) COMP.                           
018100   03 RENDER-K                   PIC 9(2) COMP.                           
018200*                                                                         
018300 01 OUT-GROUP-AREA.                                                       
018400   03 OUT-GROUP-TOT              PIC 9(2) COMP.                           
018500   03 OUT-GROUP-TB.                                                       
018600     05 OUT-GROUP-EL OCCURS 0 TO 20                                       
018700                      DEPENDING ON OUT-GROUP-TOT.                         
018800       10 OUT-GROUP-TEXT         PIC X(200).                              
018900       10 OUT-GROUP-LEN          PIC 9(3) COMP.                           
019000*                                                                         
019100 01 JOIN-WORK.                                                            
019200   03 JOIN-G                     PIC 9(2) COMP.                           
019300*                                                                         
019400 LINKAGE SECTION.                                                         
019500 COPY ELRCMBI.                                                            
019600 COPY ELRCMBO.                                                            
019700 COPY ELRP002O REPLACING ==:X:== BY ==C==.                                
019800 COPY ELRRSLT.                                                            
019900*                                                                         
020000 PROCEDURE DIVISION USING RULE-LIST-IN                                    
020100                          COMBINED-OUT                                    
020200                          AST-C-OUT                                       
020300                          RSLT.                                           
020400*                                                                         
020500 BEGIN.                                                                   
020600     MOVE ZERO                           TO RSLT-RESULT.                  
020700     MOVE ZERO                           TO WRK-GROUP-TOT.                
020800                                                                          
020900     PERFORM EXTRACT-GROUPS-FROM-RULE THRU                                
021000        EXTRACT-GROUPS-FROM-RULE-EXIT                                     
021100        VARYING RL-IDX FROM 1 BY 1                                        
021200        UNTIL RL-IDX > RULE-LIST-TOT.                                     
021300                                                                          
021400     IF WRK-GROUP-TOT EQUAL ZERO                                          
021500        PERFORM RAISE-NO-GROUPS-ERROR                                     
021600     END-IF.                                                              
021700                                                                          
021800     MOVE WRK-GROUP-TOT                  TO PARSED-RULE-TOT.              
021900     PERFORM PARSE-AND-KEY-ONE-GROUP THRU                                 
022000        PARSE-AND-KEY-ONE-GROUP-EXIT                                      
022100        VARYING PR-IDX FROM 1 BY 1                                        
022200        UNTIL PR-IDX > PARSED-RULE-TOT.                                   
022300                                                                          
022400     PERFORM BUCKET-AND-COMBINE.                                          
022500     PERFORM JOIN-GROUPS-WITH-AND.                                        
022600     PERFORM PARSE-COMBINED-RULE.                                         
022700                                                                          
022800     GOBACK.                                                              
022900*                                                                         
023000* scompone una regola del gruppo PR-IDX (ne analizza le condizioni        
023100* e ne calcola la chiave) e la marca come non ancora consumata -          
023200* un passo del ciclo principale di scomposizione sopra                    
023300 PARSE-AND-KEY-ONE-GROUP.                                                 
023400     PERFORM PARSE-RULE-CONDITIONS                                        
023500     PERFORM BUILD-GROUP-KEY                                              
023600     MOVE 'N'                      TO PRUL-USED-SW (PR-IDX).              
023700 PARSE-AND-KEY-ONE-GROUP-EXIT.                                            
023800     EXIT.                                                                
023900*                                                                         
024000* individua nel testo della regola RL-IDX ogni gruppo                     
024100* parentesizzato piu' interno (senza parentesi annidate al suo            
024200* interno) e lo accoda a WRK-GROUP-TB; un gruppo con parentesi            
024300* annidate viene riesaminato a partire dalla sua prima interna            
024400 EXTRACT-GROUPS-FROM-RULE.                                                
024500     MOVE 1                          TO SCAN-P.                           
024600     PERFORM SCAN-ONE-RULE-CHAR THRU SCAN-ONE-RULE-CHAR-EXIT              
024700        UNTIL SCAN-P > RULE-LIST-LEN (RL-IDX).                            
024800 EXTRACT-GROUPS-FROM-RULE-EXIT.                                           
024900     EXIT.                                                                
025000*                                                                         
025100* esamina il carattere SCAN-P del testo della regola RL-IDX: se e'        
025200* una parentesi aperta cerca la sua chiusura piu' vicina, altro           
025300* non annidato, e ne estrae il gruppo - un passo del ciclo sopra          
025400 SCAN-ONE-RULE-CHAR.                                                      
025500     IF RULE-LIST-TEXT (RL-IDX) (SCAN-P:1) EQUAL CC-OPEN-PAREN            
025600        MOVE SCAN-P                  TO OPEN-P                            
025700        COMPUTE SCAN-J = SCAN-P + 1                                       
025800                                                                          
025900        PERFORM ADVANCE-SCAN-J THRU ADVANCE-SCAN-J-EXIT                   
026000        UNTIL SCAN-J > RULE-LIST-LEN (RL-IDX)                             
026100        OR RULE-LIST-TEXT (RL-IDX) (SCAN-J:1) EQUAL                       
026200                                              CC-OPEN-PAREN               
026300        OR RULE-LIST-TEXT (RL-IDX) (SCAN-J:1) EQUAL                       
026400                                              CC-CLOSE-PAREN              
026500                                                                          
026600        IF SCAN-J <= RULE-LIST-LEN (RL-IDX)                               
026700        AND RULE-LIST-TEXT (RL-IDX) (SCAN-J:1) EQUAL                      
026800                                              CC-CLOSE-PAREN              
026900           ADD 1                      TO WRK-GROUP-TOT                    
027000           COMPUTE WRK-GROUP-LEN (WRK-GROUP-TOT) =                        
027100                   SCAN-J - OPEN-P - 1                                    
027200           MOVE RULE-LIST-TEXT (RL-IDX)                                   
027300                (OPEN-P + 1 : WRK-GROUP-LEN (WRK-GROUP-TOT))              
027400                                     TO WRK-GROUP-TEXT                    
027500                                        (WRK-GROUP-TOT)                   
027600           COMPUTE SCAN-P = SCAN-J + 1                                    
027700        ELSE                                                              
027800           IF SCAN-J > RULE-LIST-LEN (RL-IDX)                             
027900              ADD 1               TO SCAN-J                               
028000           END-IF                                                         
028100           MOVE SCAN-J             TO SCAN-P                              
028200        END-IF                                                            
028300     ELSE                                                                 
028400        ADD 1                      TO SCAN-P                              
028500     END-IF.                                                              
028600 SCAN-ONE-RULE-CHAR-EXIT.                                                 
028700     EXIT.                                                                
028800*                                                                         
028900* avanza SCAN-J di un carattere nella ricerca della chiusura non          
029000* annidata della parentesi aperta in OPEN-P (passo del ciclo)             
029100 ADVANCE-SCAN-J.                                                          
029200     ADD 1                         TO SCAN-J.                             
029300 ADVANCE-SCAN-J-EXIT.                                                     
029400     EXIT.                                                                
029500*                                                                         
029600* scompone il testo del gruppo PR-IDX nelle sue condizioni,               
029700* separandolo sul primo tra AND e OR presente a questo livello            
029800* (un gruppo estratto non contiene ulteriori parentesi)                   
029900 PARSE-RULE-CONDITIONS.                                                   
030000     MOVE WRK-GROUP-TEXT (PR-IDX)        TO PR-TEXT.                      
030100     MOVE WRK-GROUP-LEN (PR-IDX)         TO PR-LEN.                       
030200                                                                          
030300     IF PR-TEXT (1:1) EQUAL CC-OPEN-PAREN                                 
030400     AND PR-TEXT (PR-LEN:1) EQUAL CC-CLOSE-PAREN                          
030500        COMPUTE PR-LEN = PR-LEN - 2                                       
030600        MOVE PR-TEXT (2:PR-LEN)           TO PR-TEXT                      
030700     END-IF.                                                              
030800                                                                          
030900     MOVE ZERO                           TO TALLY-AND.                    
031000     MOVE ZERO                           TO TALLY-OR.                     
031100     INSPECT PR-TEXT (1:PR-LEN) TALLYING TALLY-AND                        
031200        FOR CHARACTERS BEFORE INITIAL CC-AND-KEYWORD.                     
031300     INSPECT PR-TEXT (1:PR-LEN) TALLYING TALLY-OR                         
031400        FOR CHARACTERS BEFORE INITIAL CC-OR-KEYWORD.                      
031500                                                                          
031600     EVALUATE TRUE                                                        
031700        WHEN TALLY-AND < PR-LEN                                           
031800           MOVE 'AND'                   TO PRUL-OPERATOR (PR-IDX)         
031900           MOVE 3                       TO SPLIT-TOKEN-LEN                
032000        WHEN TALLY-OR < PR-LEN                                            
032100           MOVE 'OR'                    TO PRUL-OPERATOR (PR-IDX)         
032200           MOVE 2                       TO SPLIT-TOKEN-LEN                
032300        WHEN OTHER                                                        
032400           MOVE 'SINGLE'                TO PRUL-OPERATOR (PR-IDX)         
032500     END-EVALUATE.                                                        
032600                                                                          
032700     MOVE ZERO                       TO PRUL-COND-TOT (PR-IDX).           
032800     IF PRUL-IS-SINGLE (PR-IDX)                                           
032900        PERFORM PARSE-ONE-CONDITION                                       
033000        ADD 1                          TO PRUL-COND-TOT (PR-IDX)          
033100        PERFORM STORE-ONE-CONDITION                                       
033200     ELSE                                                                 
033300        MOVE PR-TEXT                     TO SPLIT-REM-TEXT                
033400        MOVE PR-LEN                      TO SPLIT-REM-LEN                 
033500        PERFORM SPLIT-ONE-CONDITION THRU SPLIT-ONE-CONDITION-EXIT         
033600           UNTIL SPLIT-REM-LEN EQUAL ZERO                                 
033700     END-IF.                                                              
033800*                                                                         
033900* stacca dalla stringa residua SPLIT-REM-TEXT una condizione alla         
034000* volta, fino al connettivo individuato per il gruppo o fino alla         
034100* fine della stringa - un passo del ciclo di scomposizione sopra          
034200 SPLIT-ONE-CONDITION.                                                     
034300     PERFORM FIND-SPLIT-TOKEN                                             
034400     IF SPLIT-FOUND                                                       
034500        MOVE SPLIT-REM-TEXT (1:SPLIT-FOUND-POS - 1)                       
034600                                      TO PR-TEXT                          
034700        COMPUTE PR-LEN = SPLIT-FOUND-POS - 1                              
034800        PERFORM PARSE-ONE-CONDITION                                       
034900        ADD 1                      TO PRUL-COND-TOT (PR-IDX)              
035000        PERFORM STORE-ONE-CONDITION                                       
035100        COMPUTE SPLIT-REM-LEN = SPLIT-REM-LEN -                           
035200                SPLIT-FOUND-POS - SPLIT-TOKEN-LEN + 1                     
035300        MOVE SPLIT-REM-TEXT                                               
035400             (SPLIT-FOUND-POS + SPLIT-TOKEN-LEN :                         
035500              SPLIT-REM-LEN)        TO SPLIT-REM-TEXT                     
035600     ELSE                                                                 
035700        MOVE SPLIT-REM-TEXT          TO PR-TEXT                           
035800        MOVE SPLIT-REM-LEN            TO PR-LEN                           
035900        PERFORM PARSE-ONE-CONDITION                                       
036000        ADD 1                      TO PRUL-COND-TOT (PR-IDX)              
036100        PERFORM STORE-ONE-CONDITION                                       
036200        MOVE ZERO                     TO SPLIT-REM-LEN                    
036300     END-IF.                                                              
036400 SPLIT-ONE-CONDITION-EXIT.                                                
036500     EXIT.                                                                
036600*                                                                         
036700* cerca in SPLIT-REM-TEXT la prossima occorrenza del                      
036800* connettivo individuato per il gruppo (AND oppure OR)                    
036900 FIND-SPLIT-TOKEN.                                                        
037000     MOVE 'N'                            TO SPLIT-FOUND-SW.               
037100     MOVE SPLIT-REM-LEN                  TO SPLIT-FOUND-POS.              
037200     IF PRUL-IS-AND (PR-IDX)                                              
037300        INSPECT SPLIT-REM-TEXT (1:SPLIT-REM-LEN) TALLYING                 
037400           SPLIT-FOUND-POS FOR CHARACTERS BEFORE INITIAL                  
037500           CC-AND-KEYWORD                                                 
037600     ELSE                                                                 
037700        INSPECT SPLIT-REM-TEXT (1:SPLIT-REM-LEN) TALLYING                 
037800           SPLIT-FOUND-POS FOR CHARACTERS BEFORE INITIAL                  
037900           CC-OR-KEYWORD                                                  
038000     END-IF.                                                              
038100     IF SPLIT-FOUND-POS < SPLIT-REM-LEN                                   
038200        MOVE 'Y'                         TO SPLIT-FOUND-SW                
038300        ADD 1                            TO SPLIT-FOUND-POS               
038400     END-IF.                                                              
038500*                                                                         
038600* scompone una singola condizione in variabile, operatore                 
038700* (>, < oppure =) e valore; determina se il valore e'                     
038800* numerico e lo convertito in binario per i confronti futuri              
038900 PARSE-ONE-CONDITION.                                                     
039000     MOVE ZERO                           TO TALLY-GT TALLY-LT             
039100                                             TALLY-EQ.                    
039200     INSPECT PR-TEXT (1:PR-LEN) TALLYING TALLY-GT                         
039300        FOR CHARACTERS BEFORE INITIAL CC-GT.                              
039400     INSPECT PR-TEXT (1:PR-LEN) TALLYING TALLY-LT                         
039500        FOR CHARACTERS BEFORE INITIAL CC-LT.                              
039600     INSPECT PR-TEXT (1:PR-LEN) TALLYING TALLY-EQ                         
039700        FOR CHARACTERS BEFORE INITIAL CC-EQ.                              
039800                                                                          
039900     EVALUATE TRUE                                                        
040000        WHEN TALLY-GT < PR-LEN                                            
040100           MOVE TALLY-GT                  TO OC-SPLIT-POS                 
040200           MOVE CC-GT                     TO TMP-COND-OPCH                
040300        WHEN TALLY-LT < PR-LEN                                            
040400           MOVE TALLY-LT                  TO OC-SPLIT-POS                 
040500           MOVE CC-LT                     TO TMP-COND-OPCH                
040600        WHEN TALLY-EQ < PR-LEN                                            
040700           MOVE TALLY-EQ                  TO OC-SPLIT-POS                 
040800           MOVE CC-EQ                     TO TMP-COND-OPCH                
040900        WHEN OTHER                                                        
041000           PERFORM RAISE-NO-OPERATOR-ERROR                                
041100     END-EVALUATE.                                                        
041200                                                                          
041300     MOVE SPACES                         TO TMP-COND-VAR.                 
041400     MOVE PR-TEXT (1:OC-SPLIT-POS)        TO TMP-COND-VAR.                
041500     MOVE SPACES                         TO TMP-COND-VAL.                 
041600     COMPUTE OC-SPLIT-POS = PR-LEN - OC-SPLIT-POS - 1.                    
041700     MOVE PR-TEXT (PR-LEN - OC-SPLIT-POS + 1 : OC-SPLIT-POS)              
041800                                          TO TMP-COND-VAL.                
041900                                                                          
042000     IF TMP-COND-OPCH EQUAL CC-EQ                                         
042100        PERFORM STRIP-QUOTES-FROM-COND-VALUE                              
042200     END-IF.                                                              
042300                                                                          
042400     IF TMP-COND-VAL IS NUMVAL-VALID                                      
042500        MOVE 'Y'                          TO TMP-COND-ISNUM               
042600        MOVE TMP-COND-VAL                 TO WK-CONV-TEXT                 
042700        MOVE 30                           TO WK-CONV-LEN                  
042800        PERFORM CONVERT-TEXT-TO-NUM                                       
042900        MOVE WK-CONV-RESULT                TO TMP-COND-NUMVAL             
043000     ELSE                                                                 
043100        MOVE 'N'                          TO TMP-COND-ISNUM               
043200        MOVE ZERO                          TO TMP-COND-NUMVAL             
043300     END-IF.                                                              
043400*                                                                         
043500* elimina le virgolette che delimitano un valore di '='                   
043600* non numerico (convenzione della fonte originale)                        
043700 STRIP-QUOTES-FROM-COND-VALUE.                                            
043800     IF TMP-COND-VAL (1:1) EQUAL CC-QUOTE                                 
043900        MOVE TMP-COND-VAL (2:28)           TO TMP-COND-VAL                
044000        INSPECT TMP-COND-VAL REPLACING FIRST CC-QUOTE BY SPACE            
044100     END-IF.                                                              
044200*                                                                         
044300* copia i campi temporanei della condizione appena risolta                
044400* nella tabella PRUL-COND-EL della regola PR-IDX                          
044500 STORE-ONE-CONDITION.                                                     
044600     MOVE TMP-COND-VAR    TO                                              
044700         PRUL-COND-VARIABLE (PR-IDX, PRUL-COND-TOT (PR-IDX)).             
044800     MOVE TMP-COND-OPCH   TO                                              
044900         PRUL-COND-OPERATOR (PR-IDX, PRUL-COND-TOT (PR-IDX)).             
045000     MOVE TMP-COND-VAL    TO                                              
045100         PRUL-COND-VALUE (PR-IDX, PRUL-COND-TOT (PR-IDX)).                
045200     MOVE TMP-COND-ISNUM  TO                                              
045300         PRUL-COND-IS-NUMERIC (PR-IDX, PRUL-COND-TOT (PR-IDX)).           
045400     MOVE TMP-COND-NUMVAL TO                                              
045500         PRUL-COND-NUMVAL (PR-IDX, PRUL-COND-TOT (PR-IDX)).               
045600*                                                                         
045700* trasforma una stringa di sole cifre in un valore binario,               
045800* cifra per cifra, senza ricorrere a FUNCTION NUMVAL; ogni                
045900* cifra e' letta con la REDEFINES zonata WK-DIGIT-9                       
046000 CONVERT-TEXT-TO-NUM.                                                     
046100     MOVE ZERO                           TO WK-CONV-RESULT.               
046200     PERFORM ACCUM-ONE-DIGIT THRU ACCUM-ONE-DIGIT-EXIT                    
046300        VARYING WK-CONV-K FROM 1 BY 1                                     
046400        UNTIL WK-CONV-K > WK-CONV-LEN.                                    
046500 CONVERT-TEXT-TO-NUM-EXIT.                                                
046600     EXIT.                                                                
046700*                                                                         
046800* accumula in WK-CONV-RESULT il valore del carattere WK-CONV-K di         
046900* WK-CONV-TEXT se non e' uno spazio - un passo del ciclo sopra            
047000 ACCUM-ONE-DIGIT.                                                         
047100     IF WK-CONV-TEXT (WK-CONV-K:1) NOT EQUAL SPACE                        
047200        MOVE WK-CONV-TEXT (WK-CONV-K:1) TO WK-DIGIT-X                     
047300        COMPUTE WK-CONV-RESULT =                                          
047400                WK-CONV-RESULT * 10 + WK-DIGIT-9                          
047500     END-IF.                                                              
047600 ACCUM-ONE-DIGIT-EXIT.                                                    
047700     EXIT.                                                                
047800*                                                                         
047900* costruisce la chiave di gruppo della regola PR-IDX:                     
048000* l'insieme (senza duplicati, in ordine alfabetico) delle                 
048100* variabili citate dalle sue condizioni, concatenate                      
048200 BUILD-GROUP-KEY.                                                         
048300     MOVE ZERO                           TO GK-LIST-TOT.                  
048400                                                                          
048500     PERFORM ADD-ONE-VAR-TO-KEYLIST THRU                                  
048600        ADD-ONE-VAR-TO-KEYLIST-EXIT                                       
048700        VARYING LC-IDX FROM 1 BY 1                                        
048800        UNTIL LC-IDX > PRUL-COND-TOT (PR-IDX).                            
048900                                                                          
049000     PERFORM SORT-ONE-KEYLIST-PASS THRU SORT-ONE-KEYLIST-PASS-EXIT        
049100        VARYING GK-I FROM 1 BY 1                                          
049200        UNTIL GK-I > GK-LIST-TOT - 1.                                     
049300                                                                          
049400     MOVE SPACES                         TO GK-ACCUM-TEXT.                
049500     PERFORM APPEND-ONE-KEY-VAR THRU APPEND-ONE-KEY-VAR-EXIT              
049600        VARYING GK-I FROM 1 BY 1                                          
049700        UNTIL GK-I > GK-LIST-TOT.                                         
049800     MOVE GK-ACCUM-TEXT              TO PRUL-GROUP-KEY (PR-IDX).          
049900 BUILD-GROUP-KEY-EXIT.                                                    
050000     EXIT.                                                                
050100*                                                                         
050200* accoda a GK-LIST la variabile della condizione LC-IDX se non            
050300* gia' presente - un passo del primo ciclo di BUILD-GROUP-KEY             
050400 ADD-ONE-VAR-TO-KEYLIST.                                                  
050500     MOVE 'N'                          TO GK-FOUND-SW.                    
050600     PERFORM SCAN-ONE-KEYLIST-ENTRY THRU                                  
050700        SCAN-ONE-KEYLIST-ENTRY-EXIT                                       
050800        VARYING GK-I FROM 1 BY 1                                          
050900        UNTIL GK-I > GK-LIST-TOT.                                         
051000     IF NOT GK-FOUND                                                      
051100        ADD 1                           TO GK-LIST-TOT                    
051200        MOVE PRUL-COND-VARIABLE (PR-IDX, LC-IDX)                          
051300                                 TO GK-LIST (GK-LIST-TOT)                 
051400     END-IF.                                                              
051500 ADD-ONE-VAR-TO-KEYLIST-EXIT.                                             
051600     EXIT.                                                                
051700*                                                                         
051800* confronta la voce GK-I di GK-LIST con la variabile della                
051900* condizione LC-IDX - un passo del ciclo di ricerca sopra                 
052000 SCAN-ONE-KEYLIST-ENTRY.                                                  
052100     IF GK-LIST (GK-I) EQUAL                                              
052200        PRUL-COND-VARIABLE (PR-IDX, LC-IDX)                               
052300        MOVE 'Y'                     TO GK-FOUND-SW                       
052400     END-IF.                                                              
052500 SCAN-ONE-KEYLIST-ENTRY-EXIT.                                             
052600     EXIT.                                                                
052700*                                                                         
052800* esegue un passo (GK-I fisso) del bubble-sort di GK-LIST -               
052900* secondo ciclo di BUILD-GROUP-KEY, confronta con i successivi            
053000 SORT-ONE-KEYLIST-PASS.                                                   
053100     PERFORM COMPARE-SWAP-ONE-PAIR THRU COMPARE-SWAP-ONE-PAIR-EXIT        
053200        VARYING GK-J FROM GK-I + 1 BY 1                                   
053300        UNTIL GK-J > GK-LIST-TOT.                                         
053400 SORT-ONE-KEYLIST-PASS-EXIT.                                              
053500     EXIT.                                                                
053600*                                                                         
053700* scambia GK-LIST (GK-I) e GK-LIST (GK-J) se fuori ordine -               
053800* un passo del ciclo interno del bubble-sort sopra                        
053900 COMPARE-SWAP-ONE-PAIR.                                                   
054000     IF GK-LIST (GK-J) < GK-LIST (GK-I)                                   
054100        MOVE GK-LIST (GK-I)           TO GK-SWAP                          
054200        MOVE GK-LIST (GK-J)           TO GK-LIST (GK-I)                   
054300        MOVE GK-SWAP                  TO GK-LIST (GK-J)                   
054400     END-IF.                                                              
054500 COMPARE-SWAP-ONE-PAIR-EXIT.                                              
054600     EXIT.                                                                
054700*                                                                         
054800* accoda la variabile GK-I a GK-ACCUM-TEXT, separandola con '/'           
054900* dalle precedenti - terzo ciclo di BUILD-GROUP-KEY                       
055000 APPEND-ONE-KEY-VAR.                                                      
055100     IF GK-I EQUAL 1                                                      
055200        MOVE GK-LIST (GK-I)              TO GK-ACCUM-TEXT                 
055300     ELSE                                                                 
055400        STRING GK-ACCUM-TEXT             DELIMITED BY SPACE               
055500               '/'                       DELIMITED BY SIZE                
055600               GK-LIST (GK-I)             DELIMITED BY SPACE              
055700          INTO LEN-SCAN-TEXT                                              
055800        MOVE LEN-SCAN-TEXT                TO GK-ACCUM-TEXT                
055900     END-IF.                                                              
056000 APPEND-ONE-KEY-VAR-EXIT.                                                 
056100     EXIT.                                                                
056200*                                                                         
056300* raggruppa le regole non ancora consumate per chiave di                  
056400* gruppo; ogni raggruppamento viene renderizzato come unico               
056500* termine OR se supera il test di mutua esclusivita', come                
056600* singola regola (le altre dello stesso gruppo sono scartate)             
056700* in caso contrario                                                       
056800 BUCKET-AND-COMBINE.                                                      
056900     MOVE ZERO                           TO OUT-GROUP-TOT.                
057000                                                                          
057100     PERFORM PROCESS-ONE-UNUSED-RULE THRU                                 
057200        PROCESS-ONE-UNUSED-RULE-EXIT                                      
057300        VARYING PR-IDX FROM 1 BY 1                                        
057400        UNTIL PR-IDX > PARSED-RULE-TOT.                                   
057500 BUCKET-AND-COMBINE-EXIT.                                                 
057600     EXIT.                                                                
057700*                                                                         
057800* se la regola PR-IDX non e' ancora stata consumata, raccoglie il         
057900* suo gruppo di pari chiave, lo renderizza e lo accoda a                  
058000* OUT-GROUP-TB - un passo del ciclo di raggruppamento sopra               
058100 PROCESS-ONE-UNUSED-RULE.                                                 
058200     IF PRUL-USED-SW (PR-IDX) EQUAL 'N'                                   
058300        PERFORM COLLECT-GROUP-MEMBERS                                     
058400        IF MEMBER-TOT > 1                                                 
058500           PERFORM CHECK-OR-ELIGIBLE                                      
058600        ELSE                                                              
058700           MOVE 'N'                     TO ELIGIBLE-SW                    
058800        END-IF                                                            
058900                                                                          
059000        IF MEMBER-TOT > 1 AND GROUP-ELIGIBLE                              
059100           PERFORM RENDER-OR-GROUP                                        
059200        ELSE                                                              
059300           MOVE MEMBER-IDX (1)           TO LEADER-IDX                    
059400           PERFORM RENDER-SINGLE-GROUP                                    
059500        END-IF                                                            
059600                                                                          
059700        PERFORM MARK-MEMBERS-USED                                         
059800                                                                          
059900        ADD 1                           TO OUT-GROUP-TOT                  
060000        MOVE GROUP-RENDER-TEXT           TO                               
060100             OUT-GROUP-TEXT (OUT-GROUP-TOT)                               
060200        MOVE GROUP-RENDER-LEN            TO                               
060300             OUT-GROUP-LEN (OUT-GROUP-TOT)                                
060400     END-IF.                                                              
060500 PROCESS-ONE-UNUSED-RULE-EXIT.                                            
060600     EXIT.                                                                
060700*                                                                         
060800* raccoglie in MEMBER-IDX tutte le regole ancora non                      
060900* consumate con la stessa chiave di gruppo di PR-IDX                      
061000 COLLECT-GROUP-MEMBERS.                                                   
061100     MOVE 1                              TO MEMBER-TOT.                   
061200     MOVE PR-IDX                         TO MEMBER-IDX (1).               
061300                                                                          
061400     PERFORM CHECK-ONE-MEMBER-CANDIDATE THRU                              
061500        CHECK-ONE-MEMBER-CANDIDATE-EXIT                                   
061600        VARYING M-IDX FROM PR-IDX + 1 BY 1                                
061700        UNTIL M-IDX > PARSED-RULE-TOT.                                    
061800 COLLECT-GROUP-MEMBERS-EXIT.                                              
061900     EXIT.                                                                
062000*                                                                         
062100* verifica se la regola M-IDX e' libera e di chiave uguale a              
062200* PR-IDX, e in tal caso la accoda a MEMBER-IDX - un passo del             
062300* ciclo di raccolta sopra                                                 
062400 CHECK-ONE-MEMBER-CANDIDATE.                                              
062500     IF PRUL-USED-SW (M-IDX) EQUAL 'N'                                    
062600     AND PRUL-GROUP-KEY (M-IDX) EQUAL PRUL-GROUP-KEY (PR-IDX)             
062700        ADD 1                           TO MEMBER-TOT                     
062800        MOVE M-IDX TO MEMBER-IDX (MEMBER-TOT)                             
062900     END-IF.                                                              
063000 CHECK-ONE-MEMBER-CANDIDATE-EXIT.                                         
063100     EXIT.                                                                
063200*                                                                         
063300* verifica se tutte le regole del gruppo hanno la stessa                  
063400* struttura della prima (stesso connettivo, stesso numero di              
063500* condizioni) e sono a due a due mutuamente esclusive rispetto            
063600* ad essa - condizione richiesta per unirle in un unico OR                
063700 CHECK-OR-ELIGIBLE.                                                       
063800     MOVE 'Y'                            TO ELIGIBLE-SW.                  
063900     MOVE MEMBER-IDX (1)                 TO LEADER-IDX.                   
064000                                                                          
064100     PERFORM CHECK-ONE-OTHER-MEMBER THRU                                  
064200        CHECK-ONE-OTHER-MEMBER-EXIT                                       
064300        VARYING M-IDX FROM 2 BY 1                                         
064400        UNTIL M-IDX > MEMBER-TOT.                                         
064500 CHECK-OR-ELIGIBLE-EXIT.                                                  
064600     EXIT.                                                                
064700*                                                                         
064800* confronta la struttura della regola M-IDX con quella guida              
064900* LEADER-IDX e, se uguale, ne verifica la mutua esclusivita' -            
065000* un passo del ciclo di verifica sopra                                    
065100 CHECK-ONE-OTHER-MEMBER.                                                  
065200     MOVE MEMBER-IDX (M-IDX)            TO OTHER-IDX.                     
065300     IF PRUL-OPERATOR (LEADER-IDX) NOT EQUAL                              
065400        PRUL-OPERATOR (OTHER-IDX)                                         
065500     OR PRUL-COND-TOT (LEADER-IDX) NOT EQUAL                              
065600        PRUL-COND-TOT (OTHER-IDX)                                         
065700        MOVE 'N'                        TO ELIGIBLE-SW                    
065800     ELSE                                                                 
065900        PERFORM CHECK-MUTUALLY-EXCLUSIVE                                  
066000        IF NOT PAIR-EXCLUSIVE                                             
066100           MOVE 'N'                      TO ELIGIBLE-SW                   
066200        END-IF                                                            
066300     END-IF.                                                              
066400 CHECK-ONE-OTHER-MEMBER-EXIT.                                             
066500     EXIT.                                                                
066600*                                                                         
066700* cerca almeno una coppia di condizioni omonime tra LEADER-IDX            
066800* e OTHER-IDX i cui intervalli o valori non possano mai essere            
066900* veri insieme (>/< disgiunti sullo stesso valore soglia,                 
067000* oppure = su valori letterali diversi)                                   
067100 CHECK-MUTUALLY-EXCLUSIVE.                                                
067200     MOVE 'N'                            TO PAIR-EXCLUSIVE-SW.            
067300                                                                          
067400     PERFORM SCAN-ONE-LEADER-COND THRU SCAN-ONE-LEADER-COND-EXIT          
067500        VARYING LC-IDX FROM 1 BY 1                                        
067600        UNTIL LC-IDX > PRUL-COND-TOT (LEADER-IDX).                        
067700 CHECK-MUTUALLY-EXCLUSIVE-EXIT.                                           
067800     EXIT.                                                                
067900*                                                                         
068000* confronta la condizione LC-IDX di LEADER-IDX con ogni                   
068100* condizione OC-IDX di OTHER-IDX - primo livello del doppio               
068200* ciclo di verifica sopra                                                 
068300 SCAN-ONE-LEADER-COND.                                                    
068400     PERFORM COMPARE-ONE-COND-PAIR THRU COMPARE-ONE-COND-PAIR-EXIT        
068500        VARYING OC-IDX FROM 1 BY 1                                        
068600        UNTIL OC-IDX > PRUL-COND-TOT (OTHER-IDX).                         
068700 SCAN-ONE-LEADER-COND-EXIT.                                               
068800     EXIT.                                                                
068900*                                                                         
069000* 2004-03-08 MTR ELR-0404 I RAMI >/< RICHIEDONO ORA CHE ENTRAMBI I        
069100* LATI SIANO NUMERICI (PRUL-COND-IS-NUMERIC) - PARSE-ONE-CONDITION        
069200* AZZERA NUMVAL PER I LETTERALI, E UN CONFRONTO 0 >= 0 TRA DUE            
069300* VALORI NON NUMERICI NON DEVE MAI RISULTARE MUTUAMENTE ESCLUSIVO         
069400 COMPARE-ONE-COND-PAIR.                                                   
069500     IF PRUL-COND-VARIABLE (LEADER-IDX, LC-IDX) EQUAL                     
069600        PRUL-COND-VARIABLE (OTHER-IDX, OC-IDX)                            
069700        IF PRUL-COND-OPERATOR (LEADER-IDX, LC-IDX)                        
069800           EQUAL CC-GT                                                    
069900        AND PRUL-COND-OPERATOR (OTHER-IDX, OC-IDX)                        
070000           EQUAL CC-LT                                                    
070100        AND PRUL-COND-IS-NUMERIC (LEADER-IDX, LC-IDX)                     
070200           EQUAL 'Y'                                                      
070300        AND PRUL-COND-IS-NUMERIC (OTHER-IDX, OC-IDX)                      
070400           EQUAL 'Y'                                                      
070500        AND PRUL-COND-NUMVAL (LEADER-IDX, LC-IDX) >=                      
070600            PRUL-COND-NUMVAL (OTHER-IDX, OC-IDX)                          
070700           MOVE 'Y'                   TO PAIR-EXCLUSIVE-SW                
070800        END-IF                                                            
070900        IF PRUL-COND-OPERATOR (LEADER-IDX, LC-IDX)                        
071000           EQUAL CC-LT                                                    
071100        AND PRUL-COND-OPERATOR (OTHER-IDX, OC-IDX)                        
071200           EQUAL CC-GT                                                    
071300        AND PRUL-COND-IS-NUMERIC (LEADER-IDX, LC-IDX)                     
071400           EQUAL 'Y'                                                      
071500        AND PRUL-COND-IS-NUMERIC (OTHER-IDX, OC-IDX)                      
071600           EQUAL 'Y'                                                      
071700        AND PRUL-COND-NUMVAL (OTHER-IDX, OC-IDX) >=                       
071800            PRUL-COND-NUMVAL (LEADER-IDX, LC-IDX)                         
071900           MOVE 'Y'                   TO PAIR-EXCLUSIVE-SW                
072000        END-IF                                                            
072100        IF PRUL-COND-OPERATOR (LEADER-IDX, LC-IDX)                        
072200           EQUAL CC-EQ                                                    
072300        AND PRUL-COND-OPERATOR (OTHER-IDX, OC-IDX)                        
072400           EQUAL CC-EQ                                                    
072500        AND PRUL-COND-VALUE (LEADER-IDX, LC-IDX) NOT EQUAL                
072600            PRUL-COND-VALUE (OTHER-IDX, OC-IDX)                           
072700           MOVE 'Y'                   TO PAIR-EXCLUSIVE-SW                
072800        END-IF                                                            
072900     END-IF.                                                              
073000 COMPARE-ONE-COND-PAIR-EXIT.                                              
073100     EXIT.                                                                
073200*                                                                         
073300* ricompone in testo la sola regola LEADER-IDX, con le sue                
073400* condizioni separate dal suo connettivo (senza parentesi -               
073500* le parentesi vengono aggiunte, se serve, in JOIN-GROUPS-WITH-AND        
073600 RENDER-SINGLE-GROUP.                                                     
073700     MOVE SPACES                         TO SINGLE-ACCUM-TEXT.            
073800     MOVE ZERO                           TO SINGLE-ACCUM-LEN.             
073900                                                                          
074000     PERFORM RENDER-ONE-COND-INTO-SINGLE THRU                             
074100        RENDER-ONE-COND-INTO-SINGLE-EXIT                                  
074200        VARYING RENDER-K FROM 1 BY 1                                      
074300        UNTIL RENDER-K > PRUL-COND-TOT (LEADER-IDX).                      
074400                                                                          
074500     MOVE SINGLE-ACCUM-TEXT               TO GROUP-RENDER-TEXT.           
074600     MOVE SINGLE-ACCUM-LEN                TO GROUP-RENDER-LEN.            
074700 RENDER-SINGLE-GROUP-EXIT.                                                
074800     EXIT.                                                                
074900*                                                                         
075000* renderizza la condizione RENDER-K di LEADER-IDX e la accoda a           
075100* SINGLE-ACCUM-TEXT, col connettivo del gruppo se non e' la prima         
075200* (un passo del ciclo di rendering sopra)                                 
075300 RENDER-ONE-COND-INTO-SINGLE.                                             
075400     MOVE LEADER-IDX                   TO LC-IDX.                         
075500     PERFORM RENDER-CONDITION-TEXT.                                       
075600     IF RENDER-K EQUAL 1                                                  
075700        MOVE COND-RENDER-TEXT (1:COND-RENDER-LEN)                         
075800                                          TO SINGLE-ACCUM-TEXT            
075900        MOVE COND-RENDER-LEN             TO SINGLE-ACCUM-LEN              
076000     ELSE                                                                 
076100        STRING SINGLE-ACCUM-TEXT (1:SINGLE-ACCUM-LEN)                     
076200                                     DELIMITED BY SIZE                    
076300               ' '                   DELIMITED BY SIZE                    
076400               PRUL-OPERATOR (LEADER-IDX)                                 
076500                                     DELIMITED BY SPACE                   
076600               ' '                   DELIMITED BY SIZE                    
076700               COND-RENDER-TEXT (1:COND-RENDER-LEN)                       
076800                                     DELIMITED BY SIZE                    
076900          INTO LEN-SCAN-TEXT                                              
077000        MOVE LEN-SCAN-TEXT               TO SINGLE-ACCUM-TEXT             
077100        PERFORM MEASURE-TEXT-LEN                                          
077200        MOVE LEN-SCAN-RESULT             TO SINGLE-ACCUM-LEN              
077300     END-IF.                                                              
077400 RENDER-ONE-COND-INTO-SINGLE-EXIT.                                        
077500     EXIT.                                                                
077600*                                                                         
077700* ricompone in testo il gruppo di regole MEMBER-IDX, unendo               
077800* con OR il rendering di ciascuna regola, il tutto tra                    
077900* parentesi (convenzione di unione richiesta dal combinatore)             
078000 RENDER-OR-GROUP.                                                         
078100     MOVE SPACES                         TO OR-ACCUM-TEXT.                
078200     MOVE ZERO                           TO OR-ACCUM-LEN.                 
078300                                                                          
078400     PERFORM RENDER-ONE-MEMBER-INTO-OR THRU                               
078500        RENDER-ONE-MEMBER-INTO-OR-EXIT                                    
078600        VARYING M-IDX FROM 1 BY 1                                         
078700        UNTIL M-IDX > MEMBER-TOT.                                         
078800                                                                          
078900     STRING CC-OPEN-PAREN                DELIMITED BY SIZE                
079000            OR-ACCUM-TEXT (1:OR-ACCUM-LEN) DELIMITED BY SIZE              
079100            CC-CLOSE-PAREN                DELIMITED BY SIZE               
079200       INTO GROUP-RENDER-TEXT.                                            
079300                                                                          
079400     MOVE GROUP-RENDER-TEXT               TO LEN-SCAN-TEXT.               
079500     PERFORM MEASURE-TEXT-LEN.                                            
079600     MOVE LEN-SCAN-RESULT                 TO GROUP-RENDER-LEN.            
079700 RENDER-OR-GROUP-EXIT.                                                    
079800     EXIT.                                                                
079900*                                                                         
080000* renderizza la regola M-IDX del gruppo come OR-TERM e la accoda          
080100* a OR-ACCUM-TEXT - un passo del ciclo di rendering sopra                 
080200 RENDER-ONE-MEMBER-INTO-OR.                                               
080300     MOVE MEMBER-IDX (M-IDX)            TO LEADER-IDX.                    
080400     PERFORM RENDER-SINGLE-GROUP.                                         
080500     IF M-IDX EQUAL 1                                                     
080600        MOVE GROUP-RENDER-TEXT (1:GROUP-RENDER-LEN)                       
080700                                            TO OR-ACCUM-TEXT              
080800        MOVE GROUP-RENDER-LEN              TO OR-ACCUM-LEN                
080900     ELSE                                                                 
081000        STRING OR-ACCUM-TEXT (1:OR-ACCUM-LEN)                             
081100                                     DELIMITED BY SIZE                    
081200               ' OR '                DELIMITED BY SIZE                    
081300               GROUP-RENDER-TEXT (1:GROUP-RENDER-LEN)                     
081400                                     DELIMITED BY SIZE                    
081500          INTO LEN-SCAN-TEXT                                              
081600        MOVE LEN-SCAN-TEXT               TO OR-ACCUM-TEXT                 
081700        PERFORM MEASURE-TEXT-LEN                                          
081800        MOVE LEN-SCAN-RESULT             TO OR-ACCUM-LEN                  
081900     END-IF.                                                              
082000 RENDER-ONE-MEMBER-INTO-OR-EXIT.                                          
082100     EXIT.                                                                
082200*                                                                         
082300* costruisce il testo di una singola condizione: il valore                
082400* e' virgolettato se e solo se non numerico, per rispettare               
082500* la convenzione di quoting della regola originale                        
082600 RENDER-CONDITION-TEXT.                                                   
082700     IF PRUL-COND-IS-NUMERIC (LC-IDX, RENDER-K) EQUAL 'Y'                 
082800        STRING PRUL-COND-VARIABLE (LC-IDX, RENDER-K)                      
082900                                     DELIMITED BY SPACE                   
083000               ' '                   DELIMITED BY SIZE                    
083100               PRUL-COND-OPERATOR (LC-IDX, RENDER-K)                      
083200                                     DELIMITED BY SIZE                    
083300               ' '                   DELIMITED BY SIZE                    
083400               PRUL-COND-VALUE (LC-IDX, RENDER-K)                         
083500                                     DELIMITED BY SPACE                   
083600          INTO COND-RENDER-TEXT                                           
083700     ELSE                                                                 
083800        STRING PRUL-COND-VARIABLE (LC-IDX, RENDER-K)                      
083900                                     DELIMITED BY SPACE                   
084000               ' '                   DELIMITED BY SIZE                    
084100               PRUL-COND-OPERATOR (LC-IDX, RENDER-K)                      
084200                                     DELIMITED BY SIZE                    
084300               ' '                   DELIMITED BY SIZE                    
084400               CC-QUOTE               DELIMITED BY SIZE                   
084500               PRUL-COND-VALUE (LC-IDX, RENDER-K)                         
084600                                     DELIMITED BY SPACE                   
084700               CC-QUOTE               DELIMITED BY SIZE                   
084800          INTO COND-RENDER-TEXT                                           
084900     END-IF.                                                              
085000                                                                          
085100     MOVE COND-RENDER-TEXT                TO LEN-SCAN-TEXT.               
085200     PERFORM MEASURE-TEXT-LEN.                                            
085300     MOVE LEN-SCAN-RESULT                 TO COND-RENDER-LEN.             
085400*                                                                         
085500* misura, scandendo a ritroso dalla fine del campo, la                    
085600* lunghezza del contenuto di LEN-SCAN-TEXT fino all'ultimo                
085700* carattere non spazio (gli spazi incorporati nel testo                   
085800* renderizzato non sono di fine campo e vanno preservati)                 
085900 MEASURE-TEXT-LEN.                                                        
086000     MOVE 200                            TO LEN-SCAN-RESULT.              
086100     PERFORM BACK-UP-ONE-POSITION THRU BACK-UP-ONE-POSITION-EXIT          
086200        UNTIL LEN-SCAN-RESULT EQUAL ZERO                                  
086300        OR LEN-SCAN-TEXT (LEN-SCAN-RESULT:1) NOT EQUAL SPACE.             
086400 MEASURE-TEXT-LEN-EXIT.                                                   
086500     EXIT.                                                                
086600*                                                                         
086700* arretra LEN-SCAN-RESULT di una posizione - un passo del                 
086800* ciclo di misura a ritroso sopra                                         
086900 BACK-UP-ONE-POSITION.                                                    
087000     SUBTRACT 1                          FROM LEN-SCAN-RESULT.            
087100 BACK-UP-ONE-POSITION-EXIT.                                               
087200     EXIT.                                                                
087300*                                                                         
087400* segna come consumate tutte le regole appena raggruppate,                
087500* indipendentemente dall'esito del test di mutua esclusivita'             
087600 MARK-MEMBERS-USED.                                                       
087700     PERFORM MARK-ONE-MEMBER-USED THRU MARK-ONE-MEMBER-USED-EXIT          
087800        VARYING M-IDX FROM 1 BY 1                                         
087900        UNTIL M-IDX > MEMBER-TOT.                                         
088000 MARK-MEMBERS-USED-EXIT.                                                  
088100     EXIT.                                                                
088200*                                                                         
088300* marca come usata la regola MEMBER-IDX (M-IDX) - un passo del            
088400* ciclo di marcatura sopra                                                
088500 MARK-ONE-MEMBER-USED.                                                    
088600     MOVE 'Y'                            TO                               
088700          PRUL-USED-SW (MEMBER-IDX (M-IDX)).                              
088800 MARK-ONE-MEMBER-USED-EXIT.                                               
088900     EXIT.                                                                
089000*                                                                         
089100* unisce con AND il testo di tutti i gruppi risolti; un unico             
089200* gruppo viene restituito cosi' com'e', senza parentesi ne'               
089300* connettivi aggiuntivi                                                   
089400 JOIN-GROUPS-WITH-AND.                                                    
089500     MOVE OUT-GROUP-TEXT (1)              TO COMBINED-TEXT.               
089600     MOVE OUT-GROUP-LEN (1)                TO COMBINED-LEN.               
089700                                                                          
089800     IF OUT-GROUP-TOT > 1                                                 
089900        IF COMBINED-TEXT (1:1) NOT EQUAL CC-OPEN-PAREN                    
090000           STRING CC-OPEN-PAREN                                           
090100                                        DELIMITED BY SIZE                 
090200                   COMBINED-TEXT (1:COMBINED-LEN)                         
090300                                        DELIMITED BY SIZE                 
090400                   CC-CLOSE-PAREN        DELIMITED BY SIZE                
090500              INTO LEN-SCAN-TEXT                                          
090600           MOVE LEN-SCAN-TEXT                TO COMBINED-TEXT             
090700           PERFORM MEASURE-TEXT-LEN                                       
090800           MOVE LEN-SCAN-RESULT               TO COMBINED-LEN             
090900        END-IF                                                            
091000                                                                          
091100        PERFORM JOIN-ONE-GROUP THRU JOIN-ONE-GROUP-EXIT                   
091200           VARYING JOIN-G FROM 2 BY 1                                     
091300           UNTIL JOIN-G > OUT-GROUP-TOT                                   
091400     END-IF.                                                              
091500 JOIN-GROUPS-WITH-AND-EXIT.                                               
091600     EXIT.                                                                
091700*                                                                         
091800* concatena con AND il gruppo JOIN-G al testo combinato finora,           
091900* parentesizzandolo se non lo e' gia' - un passo del ciclo sopra          
092000 JOIN-ONE-GROUP.                                                          
092100     IF OUT-GROUP-TEXT (JOIN-G) (1:1) EQUAL CC-OPEN-PAREN                 
092200        STRING COMBINED-TEXT (1:COMBINED-LEN)                             
092300                                        DELIMITED BY SIZE                 
092400               ' AND '            DELIMITED BY SIZE                       
092500               OUT-GROUP-TEXT (JOIN-G)                                    
092600                   (1:OUT-GROUP-LEN (JOIN-G))                             
092700                                        DELIMITED BY SIZE                 
092800          INTO LEN-SCAN-TEXT                                              
092900     ELSE                                                                 
093000        STRING COMBINED-TEXT (1:COMBINED-LEN)                             
093100                                        DELIMITED BY SIZE                 
093200               ' AND ('           DELIMITED BY SIZE                       
093300               OUT-GROUP-TEXT (JOIN-G)                                    
093400                   (1:OUT-GROUP-LEN (JOIN-G))                             
093500                                        DELIMITED BY SIZE                 
093600               CC-CLOSE-PAREN     DELIMITED BY SIZE                       
093700          INTO LEN-SCAN-TEXT                                              
093800     END-IF.                                                              
093900     MOVE LEN-SCAN-TEXT                TO COMBINED-TEXT.                  
094000     PERFORM MEASURE-TEXT-LEN.                                            
094100     MOVE LEN-SCAN-RESULT               TO COMBINED-LEN.                  
094200 JOIN-ONE-GROUP-EXIT.                                                     
094300     EXIT.                                                                
094400*                                                                         
094500* affida il testo combinato a ELRP001, che ne produce l'AST               
094600* finale - stesso meccanismo di CALL usato dalla fonte                    
094700* originale per i suoi sottoprogrammi di scomposizione                    
094800 PARSE-COMBINED-RULE.                                                     
094900     MOVE COMBINED-LEN                    TO RULE-FRAG-F-LEN.             
095000     MOVE COMBINED-TEXT                   TO RULE-FRAG-F-DATA.            
095100                                                                          
095200     CALL CC-PARSE-PGM USING RULE-FRAG-F-IN                               
095300                              AST-C-OUT                                   
095400                              RSLT                                        
095500        ON EXCEPTION                                                      
095600           PERFORM RAISE-CALL-ERROR                                       
095700     END-CALL.                                                            
095800*                                                                         
095900* --- INPUT ERRORS ---                                                    
096000 RAISE-NO-GROUPS-ERROR.                                                   
096100     MOVE 30                             TO RSLT-RESULT.                  
096200     MOVE 'Rule list contains no parenthesized group'                     
096300                                          TO RSLT-DESCRIPTION.            
096400     MOVE SPACES                         TO RSLT-POSITION.                
096500     GOBACK.                                                              
096600*                                                                         
096700* --- RUNTIME ERRORS ---                                                  
096800 RAISE-NO-OPERATOR-ERROR.                                                 
096900     MOVE 31                             TO RSLT-RESULT.                  
097000     MOVE 'Condition has no >, < or = operator'                           
097100                                          TO RSLT-DESCRIPTION.            
097200     MOVE PR-TEXT (1:PR-LEN)              TO RSLT-POSITION.               
097300     GOBACK.                                                              
097400*                                                                         
097500 RAISE-CALL-ERROR.                                                        
097600     MOVE 32                             TO RSLT-RESULT.                  
097700     STRING 'CALL for program '            DELIMITED BY SIZE              
097800            CC-PARSE-PGM                    DELIMITED BY SIZE             
097900            ' raised an exception'          DELIMITED BY SIZE             
098000       INTO RSLT-DESCRIPTION.                                             
098100     GOBACK.                                                              
