000100* **++ Area input per la combinazione di un elenco di regole              
000200 01 RULE-LIST-IN.                                                         
000300   03 RULE-LIST-TOT           PIC 9(2) COMP.                              
000400   03 RULE-LIST-TB.                                                       
000500     05 RULE-LIST-EL OCCURS 0 TO 20                                       
000600                      DEPENDING ON RULE-LIST-TOT.                         
000700       10 RULE-LIST-LEN       PIC 9(3) COMP.                              
000800       10 RULE-LIST-TEXT      PIC X(200).                                 
