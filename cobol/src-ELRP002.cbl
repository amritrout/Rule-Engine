000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. ELRP002 RECURSIVE.                                           
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  DATA PROCESSING DIVISION - BATCH SYSTEMS.                 
000600 DATE-WRITTEN.  12/03/1988.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*----------------------------------------------------------------         
001000* ELRP002                                                                 
001100* **++ routine ricorsiva di scan OR/AND/condizione per il                 
001200* parsing di una regola di eleggibilita'. Scompone il                     
001300* frammento in termini OR, ciascuno in termini AND, ciascuno              
001400* in una condizione; una condizione interamente parentesizzata            
001500* viene ri-analizzata richiamando se stessa sul contenuto.                
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800* ----------------------------------------------------------------        
001900* 1988-03-12 ALA ELR-0002 PROGRAMMA ORIGINALE - SCAN RICORSIVO            
002000* 1988-04-02 ALA ELR-0006 AGGIUNTA PRECEDENZA > PRIMA DI < E =            
002100* 1988-08-19 ALA ELR-0014 GESTIONE GRUPPI PARENTESIZZATI NIDIFICAT        
002200* 1989-06-27 DGN ELR-0038 CORRETTO SPLIT SU CATENE AND MULTIPLE           
002300* 1990-10-11 DGN ELR-0052 RIMOSSE VIRGOLETTE SUL VALORE DI '='            
002400* 1991-12-30 MTR ELR-0068 TABELLA AST: SPLICE DEI NODI FIGLI              
002500* 1993-04-05 MTR ELR-0074 LIMITE 20 TERMINI OR/AND PER FRAMMENTO          
002600* 1994-11-23 PLC ELR-0091 RIVISTA FIND-TOKEN-AT-DEPTH0 PER PARENT.        
002700* 1996-07-08 PLC ELR-0107 NOTE SU PACKING VARIABILE<OP>VALORE             
002800* 1998-10-05 PLC ELR-0119 VERIFICA Y2K - NESSUN CAMPO DATA PRESENT        
002900* 1999-01-11 PLC ELR-0120 CHIUSURA VERIFICA Y2K - OK                      
003000* 2000-06-20 SVN ELR-0139 ADEGUATO A TABELLA AST CON ROOT EXPLICIT        
003100* 2002-02-27 SVN ELR-0152 AGGIUNTO RAISE SU CONDIZIONE SENZA OP           
003200* 2003-11-14 SVN ELR-0160 AGGIUNTA POSIZIONE/RADICE A RSLT SU             
003300*            SVN            ERRORE DI CONDIZIONE E DI CALL                
003400* 2004-03-08 MTR ELR-0402 SCOMPOSTI I CICLI DI SCAN/BUILD/SPLICE/         
003500*            MTR            FIND-TOKEN IN PARAGRAFI SEPARATI PER          
003600*            MTR            TOGLIERE IL PERFORM IN-LINE (STD REP.)        
003700*----------------------------------------------------------------         
003800 ENVIRONMENT DIVISION.                                                    
003900*                                                                         
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-370.                                             
004200 OBJECT-COMPUTER.    IBM-370.                                             
004300 SPECIAL-NAMES.                                                           
004400     CLASS NUMVAL-VALID IS '0' THRU '9'.                                  
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800**                                                                        
004900 DATA DIVISION.                                                           
005000**                                                                        
005100 FILE SECTION.                                                            
005200**                                                                        
005300 WORKING-STORAGE SECTION.                                                 
005400*                                                                         
005500 01 WK-LITERALS.                                                          
005600   03 CC-OR-TOKEN-SYM          PIC X(2)  VALUE '||'.                      
005700   03 CC-AND-TOKEN-SYM         PIC X(2)  VALUE '&&'.                      
005800   03 CC-GT                    PIC X(1)  VALUE '>'.                       
005900   03 CC-LT                    PIC X(1)  VALUE '<'.                       
006000   03 CC-EQ                    PIC X(1)  VALUE '='.                       
006100   03 CC-OPEN-PAREN            PIC X(1)  VALUE '('.                       
006200   03 CC-CLOSE-PAREN           PIC X(1)  VALUE ')'.                       
006300   03 CC-QUOTE                 PIC X(1)  VALUE QUOTE.                     
006400   03 CC-SELF-PGM              PIC X(8)  VALUE 'ELRP002'.                 
006500*                                                                         
006600 COPY ELRP002I REPLACING ==:X:== BY ==N==.                                
006700 COPY ELRP002O REPLACING ==:X:== BY ==N==.                                
006800*                                                                         
006900 LOCAL-STORAGE SECTION.                                                   
007000 01 OR-WORK.                                                              
007100   03 OR-REM-TEXT              PIC X(200).                                
007200   03 OR-REM-LEN               PIC 9(3) COMP.                             
007300   03 OR-TERM-TOT              PIC 9(2) COMP.                             
007400   03 OR-TERM-TB.                                                         
007500     05 OR-TERM-ROOT  OCCURS 20 TIMES                                     
007600                       PIC 9(3).                                          
007700   03 OR-COMBINED-ROOT         PIC 9(3).                                  
007800   03 OR-I                     PIC 9(2) COMP.                             
007900*                                                                         
008000 01 AND-WORK.                                                             
008100   03 AND-REM-TEXT             PIC X(200).                                
008200   03 AND-REM-LEN              PIC 9(3) COMP.                             
008300   03 AND-TERM-TOT             PIC 9(2) COMP.                             
008400   03 AND-TERM-TB.                                                        
008500     05 AND-TERM-ROOT OCCURS 20 TIMES                                     
008600                       PIC 9(3).                                          
008700   03 AND-COMBINED-ROOT        PIC 9(3).                                  
008800   03 AND-I                    PIC 9(2) COMP.                             
008900*                                                                         
009000 01 COND-WORK.                                                            
009100   03 COND-TEXT                PIC X(200).                                
009200   03 COND-LEN                 PIC 9(3) COMP.                             
009300   03 COND-VAR                 PIC X(30).                                 
009400   03 COND-OPCH                PIC X(1).                                  
009500   03 COND-VAL                 PIC X(30).                                 
009600   03 COND-NODE-IDX            PIC 9(3).                                  
009700   03 TALLY-GT                 PIC 9(3) COMP.                             
009800   03 TALLY-LT                 PIC 9(3) COMP.                             
009900   03 TALLY-EQ                 PIC 9(3) COMP.                             
010000   03 SPLIT-POS                PIC 9(3) COMP.                             
010100*                                                                         
010200 01 FTD-AREA.                                                             
010300   03 FTD-SCAN-TEXT            PIC X(200).                                
010400   03 FTD-SCAN-LEN             PIC 9(3) COMP.                             
010500   03 FTD-TOKEN                PIC X(2).                                  
010600   03 FTD-FOUND-SW             PIC X(1).                                  
010700     88 FTD-FOUND                  VALUE 'Y'.                             
010800   03 FTD-SPLIT-POS            PIC 9(3) COMP.                             
010900   03 FTD-DEPTH                PIC S9(3) COMP.                            
011000   03 FTD-IDX                  PIC 9(3) COMP.                             
011100*                                                                         
011200 01 APPEND-WORK.                                                          
011300   03 APP-OP                   PIC X(3).                                  
011400   03 APP-LEFT                 PIC 9(3).                                  
011500   03 APP-RIGHT                PIC 9(3).                                  
011600   03 APP-NEW-IDX              PIC 9(3).                                  
011700*                                                                         
011800 01 SPLICE-WORK.                                                          
011900   03 SPLICE-OFFSET            PIC 9(3) COMP.                             
012000   03 SPLICE-K                 PIC 9(3) COMP.                             
012100   03 SPLICE-ROOT              PIC 9(3).                                  
012200*                                                                         
012300 01 WK-ERRMSG-AREA.                                                       
012400   03 ERR-COND-IDX-D           PIC 9(3).                                  
012500   03 ERR-COND-IDX-X REDEFINES ERR-COND-IDX-D                             
012600                               PIC X(3).                                  
012700   03 ERR-COND-LEN-D           PIC 9(3).                                  
012800   03 ERR-COND-LEN-X REDEFINES ERR-COND-LEN-D                             
012900                               PIC X(3).                                  
013000   03 ERR-SPLICE-RT-D          PIC 9(3).                                  
013100   03 ERR-SPLICE-RT-X REDEFINES ERR-SPLICE-RT-D                           
013200                               PIC X(3).                                  
013300*                                                                         
013400 LINKAGE SECTION.                                                         
013500 COPY ELRP002I REPLACING ==:X:== BY ==C==.                                
013600 COPY ELRP002O REPLACING ==:X:== BY ==C==.                                
013700 COPY ELRRSLT.                                                            
013800*                                                                         
013900 PROCEDURE DIVISION USING RULE-FRAG-C-IN                                  
014000                          AST-C-OUT                                       
014100                          RSLT.                                           
014200*                                                                         
014300 BEGIN.                                                                   
014400     MOVE RULE-FRAG-C-DATA (1:RULE-FRAG-C-LEN) TO OR-REM-TEXT.            
014500     MOVE RULE-FRAG-C-LEN                      TO OR-REM-LEN.             
014600                                                                          
014700     PERFORM SCAN-OR-TERMS.                                               
014800     PERFORM BUILD-OR-TREE.                                               
014900                                                                          
015000     MOVE OR-COMBINED-ROOT               TO NODE-C-ROOT.                  
015100                                                                          
015200     GOBACK.                                                              
015300*                                                                         
015400* scompone OR-REM-TEXT in termini OR (primo '||' a profondita'            
015500* zero, poi il resto); ogni termine e' a sua volta risolto                
015600* dal livello AND e il suo nodo radice accodato a OR-TERM-TB              
015700 SCAN-OR-TERMS.                                                           
015800     MOVE ZERO                           TO OR-TERM-TOT.                  
015900     PERFORM SCAN-ONE-OR-TERM THRU SCAN-ONE-OR-TERM-EXIT                  
016000        UNTIL OR-REM-LEN EQUAL ZERO.                                      
016100*                                                                         
016200* un passo del ciclo sopra: isola il prossimo termine OR (se              
016300* presente un altro '||' a profondita' zero) o cio' che resta             
016400 SCAN-ONE-OR-TERM.                                                        
016500     MOVE OR-REM-TEXT                 TO FTD-SCAN-TEXT.                   
016600     MOVE OR-REM-LEN                  TO FTD-SCAN-LEN.                    
016700     MOVE CC-OR-TOKEN-SYM              TO FTD-TOKEN.                      
016800     PERFORM FIND-TOKEN-AT-DEPTH0.                                        
016900                                                                          
017000     IF FTD-FOUND                                                         
017100        MOVE OR-REM-TEXT (1:FTD-SPLIT-POS - 1)                            
017200                                        TO AND-REM-TEXT                   
017300        COMPUTE AND-REM-LEN = FTD-SPLIT-POS - 1                           
017400        PERFORM AND-LEVEL-ROOT                                            
017500                                                                          
017600        ADD 1                          TO OR-TERM-TOT                     
017700        MOVE AND-COMBINED-ROOT TO OR-TERM-ROOT (OR-TERM-TOT)              
017800                                                                          
017900        COMPUTE OR-REM-LEN = OR-REM-LEN - FTD-SPLIT-POS - 1               
018000        MOVE OR-REM-TEXT (FTD-SPLIT-POS + 2 : OR-REM-LEN)                 
018100                                        TO OR-REM-TEXT                    
018200     ELSE                                                                 
018300        MOVE OR-REM-TEXT                TO AND-REM-TEXT                   
018400        MOVE OR-REM-LEN                  TO AND-REM-LEN                   
018500        PERFORM AND-LEVEL-ROOT                                            
018600                                                                          
018700        ADD 1                          TO OR-TERM-TOT                     
018800        MOVE AND-COMBINED-ROOT TO OR-TERM-ROOT (OR-TERM-TOT)              
018900                                                                          
019000        MOVE ZERO                      TO OR-REM-LEN                      
019100     END-IF.                                                              
019200 SCAN-ONE-OR-TERM-EXIT.                                                   
019300     EXIT.                                                                
019400*                                                                         
019500* ricompone i termini OR partendo dal piu' a destra, in modo              
019600* che OR legga associativo a destra esattamente come la                   
019700* ricorsione della fonte originale                                        
019800 BUILD-OR-TREE.                                                           
019900     MOVE OR-TERM-ROOT (OR-TERM-TOT)     TO OR-COMBINED-ROOT.             
020000     PERFORM APPEND-ONE-OR-TERM THRU APPEND-ONE-OR-TERM-EXIT              
020100        VARYING OR-I FROM OR-TERM-TOT - 1 BY -1                           
020200        UNTIL OR-I < 1.                                                   
020300*                                                                         
020400 APPEND-ONE-OR-TERM.                                                      
020500     MOVE 'OR'                        TO APP-OP.                          
020600     MOVE OR-TERM-ROOT (OR-I)         TO APP-LEFT.                        
020700     MOVE OR-COMBINED-ROOT            TO APP-RIGHT.                       
020800     PERFORM APPEND-OPERATOR-NODE.                                        
020900     MOVE APP-NEW-IDX                 TO OR-COMBINED-ROOT.                
021000 APPEND-ONE-OR-TERM-EXIT.                                                 
021100     EXIT.                                                                
021200*                                                                         
021300* scompone un termine OR in termini AND (primo '&&' a                     
021400* profondita' zero, poi il resto); il termine a sinistra e'               
021500* sempre una singola condizione                                           
021600 AND-LEVEL-ROOT.                                                          
021700     MOVE ZERO                           TO AND-TERM-TOT.                 
021800     PERFORM SCAN-ONE-AND-TERM THRU SCAN-ONE-AND-TERM-EXIT                
021900        UNTIL AND-REM-LEN EQUAL ZERO.                                     
022000                                                                          
022100     MOVE AND-TERM-ROOT (AND-TERM-TOT)   TO AND-COMBINED-ROOT.            
022200     PERFORM APPEND-ONE-AND-TERM THRU APPEND-ONE-AND-TERM-EXIT            
022300        VARYING AND-I FROM AND-TERM-TOT - 1 BY -1                         
022400        UNTIL AND-I < 1.                                                  
022500*                                                                         
022600* un passo del ciclo AND sopra: isola la prossima condizione (se          
022700* presente un altro '&&' a profondita' zero) o cio' che resta             
022800 SCAN-ONE-AND-TERM.                                                       
022900     MOVE AND-REM-TEXT                TO FTD-SCAN-TEXT.                   
023000     MOVE AND-REM-LEN                 TO FTD-SCAN-LEN.                    
023100     MOVE CC-AND-TOKEN-SYM             TO FTD-TOKEN.                      
023200     PERFORM FIND-TOKEN-AT-DEPTH0.                                        
023300                                                                          
023400     IF FTD-FOUND                                                         
023500        MOVE AND-REM-TEXT (1:FTD-SPLIT-POS - 1)                           
023600                                        TO COND-TEXT                      
023700        COMPUTE COND-LEN = FTD-SPLIT-POS - 1                              
023800        PERFORM PARSE-CONDITION                                           
023900                                                                          
024000        ADD 1                          TO AND-TERM-TOT                    
024100        MOVE COND-NODE-IDX  TO AND-TERM-ROOT (AND-TERM-TOT)               
024200                                                                          
024300        COMPUTE AND-REM-LEN = AND-REM-LEN - FTD-SPLIT-POS - 1             
024400        MOVE AND-REM-TEXT (FTD-SPLIT-POS + 2 : AND-REM-LEN)               
024500                                        TO AND-REM-TEXT                   
024600     ELSE                                                                 
024700        MOVE AND-REM-TEXT               TO COND-TEXT                      
024800        MOVE AND-REM-LEN                 TO COND-LEN                      
024900        PERFORM PARSE-CONDITION                                           
025000                                                                          
025100        ADD 1                          TO AND-TERM-TOT                    
025200        MOVE COND-NODE-IDX  TO AND-TERM-ROOT (AND-TERM-TOT)               
025300                                                                          
025400        MOVE ZERO                      TO AND-REM-LEN                     
025500     END-IF.                                                              
025600 SCAN-ONE-AND-TERM-EXIT.                                                  
025700     EXIT.                                                                
025800*                                                                         
025900 APPEND-ONE-AND-TERM.                                                     
026000     MOVE 'AND'                       TO APP-OP.                          
026100     MOVE AND-TERM-ROOT (AND-I)       TO APP-LEFT.                        
026200     MOVE AND-COMBINED-ROOT           TO APP-RIGHT.                       
026300     PERFORM APPEND-OPERATOR-NODE.                                        
026400     MOVE APP-NEW-IDX                 TO AND-COMBINED-ROOT.               
026500 APPEND-ONE-AND-TERM-EXIT.                                                
026600     EXIT.                                                                
026700*                                                                         
026800* una condizione e' un gruppo parentesizzato da ri-analizzare             
026900* oppure una coppia variabile/operatore/valore (>, <, = in                
027000* ordine di priorita' - una sola occorrenza prevista)                     
027100 PARSE-CONDITION.                                                         
027200     IF COND-TEXT (1:1) EQUAL CC-OPEN-PAREN                               
027300     AND COND-TEXT (COND-LEN:1) EQUAL CC-CLOSE-PAREN                      
027400        PERFORM RECURSIVE-PARSE                                           
027500     ELSE                                                                 
027600        PERFORM SPLIT-CONDITION-OPERATOR                                  
027700        PERFORM APPEND-OPERAND-NODE                                       
027800     END-IF.                                                              
027900*                                                                         
028000 SPLIT-CONDITION-OPERATOR.                                                
028100     INITIALIZE TALLY-GT TALLY-LT TALLY-EQ                                
028200     INSPECT COND-TEXT (1:COND-LEN)                                       
028300             TALLYING TALLY-GT FOR CHARACTERS BEFORE INITIAL '>'          
028400     INSPECT COND-TEXT (1:COND-LEN)                                       
028500             TALLYING TALLY-LT FOR CHARACTERS BEFORE INITIAL '<'          
028600     INSPECT COND-TEXT (1:COND-LEN)                                       
028700             TALLYING TALLY-EQ FOR CHARACTERS BEFORE INITIAL '='          
028800                                                                          
028900     EVALUATE TRUE                                                        
029000        WHEN TALLY-GT < COND-LEN                                          
029100           MOVE CC-GT                     TO COND-OPCH                    
029200           COMPUTE SPLIT-POS = TALLY-GT + 1                               
029300        WHEN TALLY-LT < COND-LEN                                          
029400           MOVE CC-LT                     TO COND-OPCH                    
029500           COMPUTE SPLIT-POS = TALLY-LT + 1                               
029600        WHEN TALLY-EQ < COND-LEN                                          
029700           MOVE CC-EQ                     TO COND-OPCH                    
029800           COMPUTE SPLIT-POS = TALLY-EQ + 1                               
029900        WHEN OTHER                                                        
030000           PERFORM RAISE-NO-OPERATOR-ERROR                                
030100     END-EVALUATE.                                                        
030200                                                                          
030300     MOVE SPACE                          TO COND-VAR COND-VAL             
030400     MOVE COND-TEXT (1:SPLIT-POS - 1)    TO COND-VAR                      
030500     MOVE COND-TEXT (SPLIT-POS + 1 : COND-LEN - SPLIT-POS)                
030600                                          TO COND-VAL.                    
030700                                                                          
030800     IF COND-OPCH EQUAL CC-EQ                                             
030900        PERFORM STRIP-QUOTES-FROM-VALUE                                   
031000     END-IF.                                                              
031100*                                                                         
031200 STRIP-QUOTES-FROM-VALUE.                                                 
031300     IF COND-VAL (1:1) EQUAL CC-QUOTE                                     
031400        MOVE COND-VAL (2:) TO COND-VAL                                    
031500     END-IF.                                                              
031600     INSPECT COND-VAL REPLACING ALL CC-QUOTE BY SPACE.                    
031700*                                                                         
031800* un gruppo interamente parentesizzato viene ri-analizzato                
031900* richiamando ELRP002 sul contenuto interno; la tabella AST               
032000* restituita viene accodata (spliced) a quella corrente                   
032100 RECURSIVE-PARSE.                                                         
032200     COMPUTE RULE-FRAG-N-LEN = COND-LEN - 2                               
032300     MOVE COND-TEXT (2:RULE-FRAG-N-LEN)  TO RULE-FRAG-N-DATA              
032400     MOVE ZERO                           TO NODE-N-TOT                    
032500     MOVE ZERO                           TO NODE-N-ROOT                   
032600                                                                          
032700     CALL CC-SELF-PGM USING RULE-FRAG-N-IN AST-N-OUT RSLT                 
032800              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
032900          NOT ON EXCEPTION CONTINUE                                       
033000     END-CALL.                                                            
033100                                                                          
033200     PERFORM SPLICE-CHILD-TABLE.                                          
033300                                                                          
033400     MOVE SPLICE-ROOT                    TO COND-NODE-IDX.                
033500*                                                                         
033600 SPLICE-CHILD-TABLE.                                                      
033700     MOVE NODE-C-TOT                     TO SPLICE-OFFSET.                
033800     PERFORM SPLICE-ONE-CHILD-NODE THRU SPLICE-ONE-CHILD-NODE-EXIT        
033900        VARYING SPLICE-K FROM 1 BY 1                                      
034000        UNTIL SPLICE-K > NODE-N-TOT.                                      
034100                                                                          
034200     COMPUTE SPLICE-ROOT = NODE-N-ROOT + SPLICE-OFFSET.                   
034300*                                                                         
034400 SPLICE-ONE-CHILD-NODE.                                                   
034500     ADD 1                            TO NODE-C-TOT.                      
034600     MOVE NODE-C-TOT       TO NODE-C-INDEX (NODE-C-TOT).                  
034700     MOVE NODE-N-TYPE (SPLICE-K)                                          
034800                           TO NODE-C-TYPE     (NODE-C-TOT).               
034900     MOVE NODE-N-OPERATOR (SPLICE-K)                                      
035000                           TO NODE-C-OPERATOR (NODE-C-TOT).               
035100     MOVE NODE-N-VARIABLE (SPLICE-K)                                      
035200                           TO NODE-C-VARIABLE (NODE-C-TOT).               
035300     MOVE NODE-N-VALUE (SPLICE-K)                                         
035400                           TO NODE-C-VALUE    (NODE-C-TOT).               
035500                                                                          
035600     IF NODE-N-LEFT-IDX (SPLICE-K) EQUAL ZERO                             
035700        MOVE ZERO          TO NODE-C-LEFT-IDX (NODE-C-TOT)                
035800     ELSE                                                                 
035900        COMPUTE NODE-C-LEFT-IDX (NODE-C-TOT) =                            
036000                NODE-N-LEFT-IDX (SPLICE-K) + SPLICE-OFFSET                
036100     END-IF.                                                              
036200                                                                          
036300     IF NODE-N-RIGHT-IDX (SPLICE-K) EQUAL ZERO                            
036400        MOVE ZERO          TO NODE-C-RIGHT-IDX (NODE-C-TOT)               
036500     ELSE                                                                 
036600        COMPUTE NODE-C-RIGHT-IDX (NODE-C-TOT) =                           
036700                NODE-N-RIGHT-IDX (SPLICE-K) + SPLICE-OFFSET               
036800     END-IF.                                                              
036900 SPLICE-ONE-CHILD-NODE-EXIT.                                              
037000     EXIT.                                                                
037100*                                                                         
037200* scansione generica: trova la prima occorrenza di FTD-TOKEN              
037300* (2 caratteri) in FTD-SCAN-TEXT a profondita' parentesi zero             
037400 FIND-TOKEN-AT-DEPTH0.                                                    
037500     MOVE 'N'                            TO FTD-FOUND-SW.                 
037600     MOVE ZERO                           TO FTD-DEPTH.                    
037700     MOVE 1                              TO FTD-IDX.                      
037800                                                                          
037900     IF FTD-SCAN-LEN > 1                                                  
038000        PERFORM SCAN-ONE-DEPTH0-CHAR THRU SCAN-ONE-DEPTH0-CHAR-X          
038100           UNTIL FTD-IDX > FTD-SCAN-LEN - 1 OR FTD-FOUND                  
038200     END-IF.                                                              
038300*                                                                         
038400 SCAN-ONE-DEPTH0-CHAR.                                                    
038500     IF FTD-SCAN-TEXT (FTD-IDX:1) EQUAL CC-OPEN-PAREN                     
038600        ADD 1                      TO FTD-DEPTH                           
038700     ELSE                                                                 
038800        IF FTD-SCAN-TEXT (FTD-IDX:1) EQUAL CC-CLOSE-PAREN                 
038900           SUBTRACT 1              FROM FTD-DEPTH                         
039000        END-IF                                                            
039100     END-IF.                                                              
039200                                                                          
039300     IF FTD-DEPTH EQUAL ZERO                                              
039400     AND FTD-SCAN-TEXT (FTD-IDX:2) EQUAL FTD-TOKEN                        
039500        MOVE 'Y'                   TO FTD-FOUND-SW                        
039600        MOVE FTD-IDX               TO FTD-SPLIT-POS                       
039700     ELSE                                                                 
039800        ADD 1                      TO FTD-IDX                             
039900     END-IF.                                                              
040000 SCAN-ONE-DEPTH0-CHAR-X.                                                  
040100     EXIT.                                                                
040200*                                                                         
040300 APPEND-OPERATOR-NODE.                                                    
040400     ADD 1                                TO NODE-C-TOT.                  
040500     MOVE NODE-C-TOT      TO NODE-C-INDEX     (NODE-C-TOT).               
040600     MOVE 'OPERATOR'      TO NODE-C-TYPE      (NODE-C-TOT).               
040700     MOVE APP-OP          TO NODE-C-OPERATOR  (NODE-C-TOT).               
040800     MOVE SPACE           TO NODE-C-VARIABLE  (NODE-C-TOT).               
040900     MOVE SPACE           TO NODE-C-VALUE     (NODE-C-TOT).               
041000     MOVE APP-LEFT        TO NODE-C-LEFT-IDX  (NODE-C-TOT).               
041100     MOVE APP-RIGHT       TO NODE-C-RIGHT-IDX (NODE-C-TOT).               
041200     MOVE NODE-C-TOT      TO APP-NEW-IDX.                                 
041300*                                                                         
041400* il NODE-VALUE di un operando racchiude variabile<op>valore              
041500* come unica stringa (stessa codifica della fonte originale);             
041600* NODE-VARIABLE resta comunque popolato a scopo descrittivo               
041700 APPEND-OPERAND-NODE.                                                     
041800     ADD 1                                TO NODE-C-TOT.                  
041900     MOVE NODE-C-TOT      TO NODE-C-INDEX     (NODE-C-TOT).               
042000     MOVE 'OPERAND'       TO NODE-C-TYPE      (NODE-C-TOT).               
042100     MOVE COND-OPCH       TO NODE-C-OPERATOR  (NODE-C-TOT).               
042200     MOVE COND-VAR        TO NODE-C-VARIABLE  (NODE-C-TOT).               
042300     MOVE ZERO            TO NODE-C-LEFT-IDX  (NODE-C-TOT).               
042400     MOVE ZERO            TO NODE-C-RIGHT-IDX (NODE-C-TOT).               
042500                                                                          
042600     STRING COND-VAR                        DELIMITED BY SPACE            
042700            COND-OPCH                      DELIMITED BY SIZE              
042800            COND-VAL                        DELIMITED BY SPACE            
042900       INTO NODE-C-VALUE (NODE-C-TOT).                                    
043000                                                                          
043100     MOVE NODE-C-TOT      TO COND-NODE-IDX.                               
043200*                                                                         
043300* --- INPUT ERRORS ---                                                    
043400 RAISE-NO-OPERATOR-ERROR.                                                 
043500     MOVE 20                              TO RSLT-RESULT.                 
043600     MOVE 'Condition has no >, < or = operator'                           
043700                                           TO RSLT-DESCRIPTION.           
043800     MOVE COND-NODE-IDX                   TO ERR-COND-IDX-D.              
043900     MOVE COND-LEN                        TO ERR-COND-LEN-D.              
044000     STRING COND-TEXT (1:COND-LEN)         DELIMITED BY SIZE              
044100            ' NODE '                       DELIMITED BY SIZE              
044200            ERR-COND-IDX-X                 DELIMITED BY SIZE              
044300            ' LEN '                         DELIMITED BY SIZE             
044400            ERR-COND-LEN-X                 DELIMITED BY SIZE              
044500       INTO RSLT-POSITION.                                                
044600     GOBACK.                                                              
044700*                                                                         
044800* --- RUNTIME ERRORS ---                                                  
044900 RAISE-CALL-ERROR.                                                        
045000     MOVE 21                              TO RSLT-RESULT.                 
045100     MOVE SPLICE-ROOT                     TO ERR-SPLICE-RT-D.             
045200     STRING 'CALL for program '            DELIMITED BY SIZE              
045300            CC-SELF-PGM                    DELIMITED BY SIZE              
045400            ' raised an exception near root ' DELIMITED BY SIZE           
045500            ERR-SPLICE-RT-X               DELIMITED BY SIZE               
045600       INTO RSLT-DESCRIPTION.                                             
045700     GOBACK.                                                              
