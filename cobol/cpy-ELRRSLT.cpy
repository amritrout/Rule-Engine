000100* **++ AREA RISULTATO/ERRORE COMUNE AI PROGRAMMI ELR                      
000200 01 RSLT.                                                                 
000300   03 RSLT-RESULT               PIC 9(2).                                 
000400   03 RSLT-DESCRIPTION          PIC X(100).                               
000500   03 RSLT-POSITION             PIC X(50).                                
